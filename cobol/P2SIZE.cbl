000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  P2SIZE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/87.
000700 DATE-COMPILED. 03/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MAINTENANCE LOG
001100*    DATE      INIT  TICKET     DESCRIPTION
001200*    --------  ----  ---------  -----------------------------
001300*    031487    JS    CDM-0041   ORIGINAL - CALLED BY REFCNV TO    CDM0041 
001400*                               GROW A VARCHAR2 COLUMN'S WIDTH
001500*                               TO THE NEXT POWER OF TWO.
001600*    091298    JS    CDM-0077   Y2K REVIEW - NO DATE FIELDS IN    CDM0077 
001700*                               THIS SUBPROGRAM, NO CHANGE.
001800*    042501    RDW   CDM-0113   RAISED THE DOUBLING CEILING SO    CDM0113 
001900*                               A 254-BYTE COMMENT CELL DOES
002000*                               NOT OVERFLOW WS-POWER-OF-TWO.
002100*    101606    MPK   CDM-0158   ADDED TRACE DISPLAY UNDER         CDM0158 
002200*                               UPSI-0 FOR THE OVERNIGHT RERUN
002300*                               OF THE CCW CODE-SET LOAD.
002400*    031609    MPK   CDM-0172   ADDED A DUMP-AID REDEFINES OVER   CDM0172 
002500*                               MISC-FIELDS AND A SPARE DISPLAY
002600*                               VIEW OF LK-RESULT-LEN FOR FUTURE
002700*                               CALLERS THAT WANT TO TRACE IT.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON TRACE-SW-ON.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-POWER-OF-TWO             PIC 9(04) COMP VALUE 8.
004200     05  WS-POWER-OF-TWO-D REDEFINES WS-POWER-OF-TWO
004300                                     PIC 9(04).
004400*        DISPLAY VIEW OF THE RUNNING POWER-OF-TWO, USED ONLY
004500*        BY THE UPSI-0 TRACE DISPLAY BELOW
004600     05  FILLER                      PIC X(20) VALUE SPACES.
004700 01  MISC-FIELDS-DUMP-VIEW REDEFINES MISC-FIELDS
004800                                     PIC X(24).
004900*        RAW CHARACTER VIEW OF MISC-FIELDS - DSECT-STYLE DUMP
005000*        AID, NEVER MOVED TO OR FROM, KEPT FOR THE OVERNIGHT
005100*        ABEND-DUMP UTILITY THAT WALKS WORKING-STORAGE BY NAME
005200
005300*    091298 JS - Y2K REVIEW, NO CHANGE NEEDED
005400 LINKAGE SECTION.
005500 01  LK-REQUESTED-LEN                PIC 9(04) COMP.
005600*        length(text) + 8, PASSED IN BY REFCNV
005700 01  LK-RESULT-LEN                   PIC 9(04) COMP.
005800*        SMALLEST POWER OF TWO >= LK-REQUESTED-LEN, MIN 8
005900 01  LK-RESULT-LEN-D REDEFINES LK-RESULT-LEN
006000                                 PIC 9(04).
006100*        DISPLAY VIEW OF LK-RESULT-LEN - NOT USED TODAY, LEFT
006200*        IN PLACE FOR THE NEXT PROGRAM THAT CALLS P2SIZE AND
006300*        WANTS TO TRACE THE ANSWER WITHOUT ITS OWN REDEFINES
006400
006500 PROCEDURE DIVISION USING LK-REQUESTED-LEN, LK-RESULT-LEN.
006600 000-HOUSEKEEPING.
006700     MOVE 8 TO WS-POWER-OF-TWO.
006800
006900 100-DOUBLE-UNTIL-BIG-ENOUGH.
007000*        p2size(n) = SMALLEST POWER OF TWO >= n, MINIMUM 8 -
007100*        e.g. 9 -> 16, 16 -> 16, 17 -> 32
007200     PERFORM 150-DOUBLE-ONE-STEP
007300         UNTIL WS-POWER-OF-TWO NOT < LK-REQUESTED-LEN.
007400
007500     IF TRACE-SW-ON
007600         DISPLAY "P2SIZE REQ=" LK-REQUESTED-LEN
007700                 " RESULT=" WS-POWER-OF-TWO-D.
007800
007900     MOVE WS-POWER-OF-TWO TO LK-RESULT-LEN.
008000     GOBACK.
008100
008200 150-DOUBLE-ONE-STEP.
008300     COMPUTE WS-POWER-OF-TWO = WS-POWER-OF-TWO * 2.
