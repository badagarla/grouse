000100******************************************************************
000200*    SHTROW   -  REF-SET WORKBOOK SHEET ROW
000300*    ONE ROW FROM ONE SHEET (CODE SET) OF THE REFERENCE
000400*    WORKBOOK, PRE-EXTRACTED INTO A TAGGED FLAT FILE.  UP TO
000500*    20 CELLS PER ROW ARE CARRIED; UNUSED CELLS ARE SPACES.
000600******************************************************************
000700 01  SHEET-ROW-REC.
000800     05  SR-SHEET-NAME           PIC X(20).
000900*        CODE-SET (SHEET) NAME - DRIVES TABLE-NAME = 'ref_' +
001000*        SHEET NAME, BLANKS TO UNDERSCORES, LOWER-CASED
001100     05  SR-CELL-TBL  OCCURS 20 TIMES
001200                       INDEXED BY SR-CELL-IDX
001300                       PIC X(32).
001400*        RAW CELL TEXT, BLANK = NULL
001500     05  FILLER                  PIC X(08).
