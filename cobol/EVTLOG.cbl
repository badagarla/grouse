000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EVTLOG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/87.
000700 DATE-COMPILED. 03/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MAINTENANCE LOG
001100*    DATE      INIT  TICKET     DESCRIPTION
001200*    --------  ----  ---------  -----------------------------
001300*    031487    JS    CDM-0042   ORIGINAL - NESTED STEP TIMER,     CDM0042 
001400*                               CALLED BY CDMFILL/SCRPRUN/
001500*                               REFCNV AT EVERY MAJOR PARAGRAPH
001600*                               BOUNDARY.  REPLACES THE OLD
001700*                               DISPLAY-ONLY TRACE LINES.
001800*    081289    JS    CDM-0058   ADDED THE ETA FUNCTION FOR THE    CDM0058 
001900*                               OPERATOR CONSOLE DURING THE
002000*                               PATIENT-GROUP COPY STEP.
002100*    091298    JS    CDM-0077   Y2K - WS-CURR-DATE NOW ACCEPTS    CDM0077 
002200*                               A FULL 4-DIGIT YEAR (DATE
002300*                               YYYYMMDD) INSTEAD OF THE OLD
002400*                               2-DIGIT ACCEPT FROM DATE.
002500*    042501    RDW   CDM-0114   ABNORMAL STEP-END NOW ALSO        CDM0114 
002600*                               DISPLAYS UPON CONSOLE SO THE
002700*                               OPERATOR SEES IT EVEN WHEN
002800*                               RUN-LOG IS NOT BEING WATCHED.
002900*    071403    RDW   CDM-0131   RAISED EVT-STACK-MAX FROM 5       CDM0131 
003000*                               TO 10 - REFCNV NOW NESTS A
003100*                               SHEET STEP INSIDE A COLUMN STEP
003200*                               INSIDE A CELL STEP.
003300*    101606    MPK   CDM-0159   STEP-PATH NOW BUILT WITH A        CDM0159 
003400*                               REVERSE-SCAN TRIM INSTEAD OF
003500*                               FUNCTION TRIM - THE SHOP'S OWN
003600*                               390 COMPILER LEVEL DOES NOT
003700*                               CARRY THAT INTRINSIC.
003800*    031609    MPK   CDM-0173   ADDED A TRACE-ONLY DISPLAY VIEW   CDM0173
003900*                               OF THE COMPUTED ETA UNDER UPSI-0
004000*                               FOR THE OVERNIGHT RERUN DESK.
004100*    082109    MPK   CDM-0182   DROPPED ROUNDED FROM THE ETA      CDM0182 
004200*                               SECONDS COMPUTE IN 500-STEP-ETA -
004300*                               IT WAS ROUNDING THE OFFSET AGAINST
004400*                               THE CDM-0042 TRUNCATE-ONLY RULE
004500*                               700-FORMAT-HHMMSS ALREADY FOLLOWS.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON TRACE-SW-ON.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800*    THESE FIELDS ARE NOT RE-INITIALIZED BETWEEN CALLS - A
005900*    SEPARATELY COMPILED, NON-INITIAL SUBPROGRAM KEEPS ITS
006000*    WORKING-STORAGE FOR THE LIFE OF THE RUN UNIT, WHICH IS
006100*    EXACTLY THE BEHAVIOUR THIS STEP STACK RELIES ON.
006200 01  EVT-RUN-CONTROLS.
006300     05  EVT-GLOBAL-SEQ              PIC 9(04) COMP VALUE ZERO.
006400     05  EVT-STACK-PTR               PIC 9(04) COMP VALUE ZERO.
006500     05  FILLER                      PIC X(10) VALUE SPACES.
006600
006700 01  EVT-STACK-TABLE.
006800     05  EVT-STACK-ENTRY  OCCURS 10 TIMES
006900                            INDEXED BY EVT-SX.
007000         10  EVT-STACK-SEQ           PIC 9(04) COMP.
007100         10  EVT-STACK-START-DISP    PIC X(19).
007200         10  EVT-STACK-START-SECS    PIC 9(05) COMP.
007300
007400 01  EVT-CLOCK-FIELDS.
007500     05  WS-CURR-DATE                PIC 9(08).
007600     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
007700         10  WS-CURR-YYYY            PIC 9(04).
007800         10  WS-CURR-MM              PIC 9(02).
007900         10  WS-CURR-DD              PIC 9(02).
008000     05  WS-CURR-TIME                PIC 9(08).
008100     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
008200         10  WS-CURR-HH              PIC 9(02).
008300         10  WS-CURR-MN              PIC 9(02).
008400         10  WS-CURR-SS              PIC 9(02).
008500         10  WS-CURR-HS              PIC 9(02).
008600     05  WS-NOW-DISP                 PIC X(19).
008700     05  WS-NOW-SECS                 PIC 9(05) COMP.
008800     05  FILLER                      PIC X(08) VALUE SPACES.
008900
009000 01  EVT-ELAPSED-FIELDS.
009100     05  WS-ELAPSED-SECS             PIC S9(07) COMP.
009200     05  WS-DUR-HH                   PIC 9(03).
009300     05  WS-DUR-MM                   PIC 9(02).
009400     05  WS-DUR-SS                   PIC 9(02).
009500     05  WS-DUR-HH-EDIT              PIC Z9.
009600     05  WS-DUR-DISP                 PIC X(08).
009700     05  WS-T-STEP-SECS              PIC S9(07) COMP.
009800     05  FILLER                      PIC X(09) VALUE SPACES.
009900
010000 01  EVT-PATH-FIELDS.
010100     05  WS-PATH-BUILD               PIC X(20).
010200     05  WS-PATH-PTR                 PIC 9(02) COMP.
010300     05  WS-PATH-SEQ-EDIT            PIC Z(3)9.
010400     05  WS-SEQ-START                PIC 9(02) COMP.
010500     05  WS-SEQ-LEN                  PIC 9(02) COMP.
010600     05  FILLER                      PIC X(06) VALUE SPACES.
010700
010800 01  EVT-MSG-FIELDS.
010900     05  WS-MSG-LEN                  PIC 9(02) COMP.
011000     05  FILLER                      PIC X(08) VALUE SPACES.
011100
011200 01  ETA-WORK-FIELDS.
011300     05  WS-ETA-SECS                 PIC S9(09) COMP.
011400     05  WS-ETA-SECS-D REDEFINES WS-ETA-SECS
011500                                     PIC S9(09).
011600*        DISPLAY VIEW OF THE COMPUTED ETA, UPSI-0 ON TO SEE IT
011700*        IN 500-STEP-ETA BELOW
011800     05  WS-ETA-WHOLE-SECS           PIC S9(07) COMP.
011900     05  WS-ETA-DAYS                 PIC 9(04) COMP.
012000     05  FILLER                      PIC X(08) VALUE SPACES.
012100
012200*    091298 JS - Y2K REVIEW COMPLETE, 4-DIGIT YEAR ABOVE
012300 LINKAGE SECTION.
012400 01  LK-EVT-REQUEST.
012500     05  LK-EVT-FUNCTION             PIC X(05).
012600         88  LK-STEP-BEGIN                VALUE "BEGIN".
012700         88  LK-STEP-END                  VALUE "END  ".
012800         88  LK-STEP-ELAPSED              VALUE "ELAP ".
012900         88  LK-STEP-ETA                  VALUE "ETA  ".
013000     05  LK-EVT-MESSAGE               PIC X(54).
013100     05  LK-EVT-ABNORMAL-SW           PIC X(01).
013200         88  LK-EVT-IS-ABNORMAL           VALUE "Y".
013300     05  LK-EVT-PCT-COMPLETE          PIC 9(03)V9(2) COMP-3.
013400
013500 01  LK-EVENT-LOG-REC.
013600     COPY EVTREC.
013700
013800 01  LK-EVT-RESULT.
013900     05  LK-EVT-RESULT-START          PIC X(19).
014000     05  LK-EVT-RESULT-DUR            PIC X(08).
014100     05  LK-EVT-RESULT-US             PIC 9(12).
014200     05  LK-EVT-RESULT-ETA            PIC X(19).
014300
014400 01  LK-EVT-STATUS                    PIC 9(04) COMP.
014500     88  LK-EVT-OK                        VALUE ZERO.
014600     88  LK-EVT-STACK-EMPTY               VALUE 4.
014700     88  LK-EVT-STACK-FULL                VALUE 8.
014800
014900 PROCEDURE DIVISION USING LK-EVT-REQUEST, LK-EVENT-LOG-REC,
015000                           LK-EVT-RESULT, LK-EVT-STATUS.
015100 000-HOUSEKEEPING.
015200     MOVE ZERO TO LK-EVT-STATUS.
015300     PERFORM 050-GET-NOW THRU 050-EXIT.
015400
015500 100-DISPATCH.
015600     IF LK-STEP-BEGIN
015700         PERFORM 200-STEP-BEGIN THRU 200-EXIT
015800     ELSE
015900     IF LK-STEP-END
016000         PERFORM 300-STEP-END THRU 300-EXIT
016100     ELSE
016200     IF LK-STEP-ELAPSED
016300         PERFORM 400-STEP-ELAPSED THRU 400-EXIT
016400     ELSE
016500     IF LK-STEP-ETA
016600         PERFORM 500-STEP-ETA THRU 500-EXIT.
016700     GOBACK.
016800
016900 050-GET-NOW.
017000     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
017100     ACCEPT WS-CURR-TIME FROM TIME.
017200     COMPUTE WS-NOW-SECS =
017300         (WS-CURR-HH * 3600) + (WS-CURR-MN * 60) + WS-CURR-SS.
017400     STRING WS-CURR-YYYY       DELIMITED BY SIZE
017500            "-"                DELIMITED BY SIZE
017600            WS-CURR-MM         DELIMITED BY SIZE
017700            "-"                DELIMITED BY SIZE
017800            WS-CURR-DD         DELIMITED BY SIZE
017900            " "                DELIMITED BY SIZE
018000            WS-CURR-HH         DELIMITED BY SIZE
018100            ":"                DELIMITED BY SIZE
018200            WS-CURR-MN         DELIMITED BY SIZE
018300            ":"                DELIMITED BY SIZE
018400            WS-CURR-SS         DELIMITED BY SIZE
018500         INTO WS-NOW-DISP
018600     END-STRING.
018700 050-EXIT.
018800     EXIT.
018900
019000 200-STEP-BEGIN.
019100     IF EVT-STACK-PTR = 10
019200         SET LK-EVT-STACK-FULL TO TRUE
019300         GO TO 200-EXIT.
019400
019500     ADD 1 TO EVT-GLOBAL-SEQ.
019600     ADD 1 TO EVT-STACK-PTR.
019700     SET EVT-SX TO EVT-STACK-PTR.
019800     MOVE EVT-GLOBAL-SEQ  TO EVT-STACK-SEQ (EVT-STACK-PTR).
019900     MOVE WS-NOW-DISP     TO EVT-STACK-START-DISP (EVT-STACK-PTR).
020000     MOVE WS-NOW-SECS     TO EVT-STACK-START-SECS (EVT-STACK-PTR).
020100
020200     PERFORM 600-BUILD-STEP-PATH THRU 600-EXIT.
020300
020400     IF EVT-STACK-PTR > 1
020500         COMPUTE WS-T-STEP-SECS =
020600             WS-NOW-SECS - EVT-STACK-START-SECS (1)
020700     ELSE
020800         MOVE ZERO TO WS-T-STEP-SECS.
020900     MOVE WS-T-STEP-SECS TO WS-ELAPSED-SECS.
021000     PERFORM 700-FORMAT-HHMMSS THRU 700-EXIT.
021100
021200     MOVE "begin"              TO EV-DO-FLAG.
021300     MOVE WS-PATH-BUILD        TO EV-STEP-PATH.
021400     MOVE WS-DUR-DISP          TO EV-T-STEP.
021500     MOVE WS-NOW-DISP          TO EV-ELAPSED-START.
021600     MOVE SPACES               TO EV-ELAPSED-DUR.
021700     MOVE ZERO                 TO EV-ELAPSED-US.
021800     PERFORM 800-SCAN-MSG-LEN THRU 800-EXIT
021900         VARYING WS-MSG-LEN FROM 54 BY -1 UNTIL
022000         WS-MSG-LEN = 0 OR
022100         LK-EVT-MESSAGE (WS-MSG-LEN:1) NOT = SPACE.
022200     MOVE SPACES TO EV-MESSAGE.
022300     IF WS-MSG-LEN > 0
022400         MOVE LK-EVT-MESSAGE (1:WS-MSG-LEN)
022500                           TO EV-MESSAGE (1:WS-MSG-LEN).
022600     MOVE "..." TO EV-MESSAGE (WS-MSG-LEN + 1:3).
022700 200-EXIT.
022800     EXIT.
022900
023000 300-STEP-END.
023100     IF EVT-STACK-PTR = ZERO
023200         SET LK-EVT-STACK-EMPTY TO TRUE
023300         GO TO 300-EXIT.
023400
023500     PERFORM 600-BUILD-STEP-PATH THRU 600-EXIT.
023600
023700     COMPUTE WS-ELAPSED-SECS =
023800         WS-NOW-SECS - EVT-STACK-START-SECS (EVT-STACK-PTR).
023900     PERFORM 700-FORMAT-HHMMSS THRU 700-EXIT.
024000     COMPUTE LK-EVT-RESULT-US = WS-ELAPSED-SECS * 1000000.
024100
024200     MOVE "end  "                         TO EV-DO-FLAG.
024300     MOVE WS-PATH-BUILD                   TO EV-STEP-PATH.
024400     MOVE EVT-STACK-START-DISP (EVT-STACK-PTR)
024500                                           TO EV-ELAPSED-START.
024600     MOVE WS-DUR-DISP                     TO EV-ELAPSED-DUR.
024700     MOVE LK-EVT-RESULT-US                TO EV-ELAPSED-US.
024800
024900     PERFORM 800-SCAN-MSG-LEN THRU 800-EXIT
025000         VARYING WS-MSG-LEN FROM 54 BY -1 UNTIL
025100         WS-MSG-LEN = 0 OR
025200         LK-EVT-MESSAGE (WS-MSG-LEN:1) NOT = SPACE.
025300     MOVE SPACES TO EV-MESSAGE.
025400     IF WS-MSG-LEN > 0
025500         MOVE LK-EVT-MESSAGE (1:WS-MSG-LEN)
025600                           TO EV-MESSAGE (1:WS-MSG-LEN).
025700     MOVE "." TO EV-MESSAGE (WS-MSG-LEN + 1:1).
025800
025900     MOVE WS-DUR-DISP        TO LK-EVT-RESULT-DUR.
026000     MOVE EVT-STACK-START-DISP (EVT-STACK-PTR)
026100                              TO LK-EVT-RESULT-START.
026200
026300     IF LK-EVT-IS-ABNORMAL
026400         DISPLAY "*** ERROR *** STEP ENDED ABNORMALLY: "
026500                  EV-MESSAGE UPON CONSOLE.
026600
026700     SUBTRACT 1 FROM EVT-STACK-PTR.
026800 300-EXIT.
026900     EXIT.
027000
027100 400-STEP-ELAPSED.
027200     IF EVT-STACK-PTR = ZERO
027300         SET LK-EVT-STACK-EMPTY TO TRUE
027400         GO TO 400-EXIT.
027500
027600     COMPUTE WS-ELAPSED-SECS =
027700         WS-NOW-SECS - EVT-STACK-START-SECS (EVT-STACK-PTR).
027800     PERFORM 700-FORMAT-HHMMSS THRU 700-EXIT.
027900     COMPUTE LK-EVT-RESULT-US = WS-ELAPSED-SECS * 1000000.
028000     MOVE EVT-STACK-START-DISP (EVT-STACK-PTR)
028100                               TO LK-EVT-RESULT-START.
028200     MOVE WS-DUR-DISP          TO LK-EVT-RESULT-DUR.
028300 400-EXIT.
028400     EXIT.
028500
028600 500-STEP-ETA.
028700     IF EVT-STACK-PTR = ZERO
028800         SET LK-EVT-STACK-EMPTY TO TRUE
028900         GO TO 500-EXIT.
029000
029100*        ETA = t0 + e * 100 / p   (p is LK-EVT-PCT-COMPLETE)
029200     COMPUTE WS-ELAPSED-SECS =
029300         WS-NOW-SECS - EVT-STACK-START-SECS (1).
029400     COMPUTE WS-ETA-WHOLE-SECS =
029500         (WS-ELAPSED-SECS * 100) / LK-EVT-PCT-COMPLETE.
029600     COMPUTE WS-ETA-SECS =
029700         EVT-STACK-START-SECS (1) + WS-ETA-WHOLE-SECS.
029800     DIVIDE WS-ETA-SECS BY 86400 GIVING WS-ETA-DAYS
029900             REMAINDER WS-ETA-SECS.
030000     IF TRACE-SW-ON
030100         DISPLAY "EVTLOG ETA TRACE - SECS=" WS-ETA-SECS-D.
030200     MOVE WS-ETA-SECS TO WS-ELAPSED-SECS.
030300     PERFORM 700-FORMAT-HHMMSS THRU 700-EXIT.
030400     STRING WS-CURR-YYYY DELIMITED BY SIZE
030500            "-"          DELIMITED BY SIZE
030600            WS-CURR-MM   DELIMITED BY SIZE
030700            "-"          DELIMITED BY SIZE
030800            WS-CURR-DD   DELIMITED BY SIZE
030900            " "          DELIMITED BY SIZE
031000            WS-DUR-DISP  DELIMITED BY SIZE
031100         INTO LK-EVT-RESULT-ETA
031200     END-STRING.
031300 500-EXIT.
031400     EXIT.
031500
031600 600-BUILD-STEP-PATH.
031700     MOVE SPACES TO WS-PATH-BUILD.
031800     MOVE "["    TO WS-PATH-BUILD (1:1).
031900     MOVE 2      TO WS-PATH-PTR.
032000     PERFORM 650-APPEND-ONE-SEQ THRU 650-EXIT
032100         VARYING EVT-SX FROM 1 BY 1 UNTIL
032200         EVT-SX > EVT-STACK-PTR.
032300     IF WS-PATH-PTR < 20
032400         MOVE "]" TO WS-PATH-BUILD (WS-PATH-PTR:1).
032500 600-EXIT.
032600     EXIT.
032700
032800 650-APPEND-ONE-SEQ.
032900     MOVE EVT-STACK-SEQ (EVT-SX) TO WS-PATH-SEQ-EDIT.
033000     IF EVT-SX > 1 AND WS-PATH-PTR < 18
033100         MOVE ", " TO WS-PATH-BUILD (WS-PATH-PTR:2)
033200         ADD 2 TO WS-PATH-PTR.
033300
033400     PERFORM 660-SCAN-SEQ-EDIT THRU 660-EXIT
033500         VARYING WS-SEQ-START FROM 1 BY 1 UNTIL
033600         WS-SEQ-START > 4 OR
033700         WS-PATH-SEQ-EDIT (WS-SEQ-START:1) NOT = SPACE.
033800     COMPUTE WS-SEQ-LEN = 5 - WS-SEQ-START.
033900
034000     IF WS-PATH-PTR + WS-SEQ-LEN < 19
034100         MOVE WS-PATH-SEQ-EDIT (WS-SEQ-START:WS-SEQ-LEN)
034200             TO WS-PATH-BUILD (WS-PATH-PTR:WS-SEQ-LEN)
034300         ADD WS-SEQ-LEN TO WS-PATH-PTR.
034400 650-EXIT.
034500     EXIT.
034600
034700 660-SCAN-SEQ-EDIT.
034800     CONTINUE.
034900 660-EXIT.
035000     EXIT.
035100
035200 700-FORMAT-HHMMSS.
035300*        DURATION IS ALWAYS TRUNCATED TO WHOLE SECONDS, NEVER
035400*        ROUNDED - SEE CDM-0042 MAINTENANCE NOTE
035500     IF WS-ELAPSED-SECS < ZERO
035600         MOVE ZERO TO WS-ELAPSED-SECS.
035700     COMPUTE WS-DUR-HH = WS-ELAPSED-SECS / 3600.
035800     COMPUTE WS-DUR-MM = (WS-ELAPSED-SECS - (WS-DUR-HH * 3600))
035900                           / 60.
036000     COMPUTE WS-DUR-SS = WS-ELAPSED-SECS -
036100                          (WS-DUR-HH * 3600) - (WS-DUR-MM * 60).
036200     MOVE WS-DUR-HH TO WS-DUR-HH-EDIT.
036300     MOVE SPACES TO WS-DUR-DISP.
036400     PERFORM 750-SCAN-HH-EDIT THRU 750-EXIT
036500         VARYING WS-SEQ-START FROM 1 BY 1 UNTIL
036600         WS-SEQ-START > 2 OR
036700         WS-DUR-HH-EDIT (WS-SEQ-START:1) NOT = SPACE.
036800     COMPUTE WS-SEQ-LEN = 3 - WS-SEQ-START.
036900     MOVE WS-DUR-HH-EDIT (WS-SEQ-START:WS-SEQ-LEN)
037000                            TO WS-DUR-DISP (1:WS-SEQ-LEN).
037100     ADD 1 TO WS-SEQ-LEN.
037200     MOVE ":" TO WS-DUR-DISP (WS-SEQ-LEN:1).
037300     ADD 1 TO WS-SEQ-LEN.
037400     MOVE WS-DUR-MM TO WS-DUR-DISP (WS-SEQ-LEN:2).
037500     ADD 2 TO WS-SEQ-LEN.
037600     MOVE ":" TO WS-DUR-DISP (WS-SEQ-LEN:1).
037700     ADD 1 TO WS-SEQ-LEN.
037800     MOVE WS-DUR-SS TO WS-DUR-DISP (WS-SEQ-LEN:2).
037900 700-EXIT.
038000     EXIT.
038100
038200 750-SCAN-HH-EDIT.
038300     CONTINUE.
038400 750-EXIT.
038500     EXIT.
038600
038700 800-SCAN-MSG-LEN.
038800     CONTINUE.
038900 800-EXIT.
039000     EXIT.
039100
