000100******************************************************************
000200*    HARVEST  -  CDM HARVEST CONTROL RECORD  ( SINGLE ROW )
000300*    TRACKS WHICH OF THE 5 TARGET TABLES HAVE BEEN REFRESHED
000400*    THIS CYCLE.  SPACES IN A REFRESH-DATE MEANS "NOT DONE".
000500*    REWRITTEN IN PLACE BY CDMFILL EACH TIME A TABLE COMPLETES.
000600******************************************************************
000700 01  HARVEST-REC.
000800     05  HV-REFRESH-DATE-TBL  OCCURS 5 TIMES
000900                               INDEXED BY HV-TBL-IDX
001000                               PIC X(08).
001100     05  HV-DATAMART-CLAIMS      PIC X(02).
001200*        PRESENCE FLAG, '01' = PRESENT, SET AT REFRESH TIME
001300*        NOTE - NO FILLER ON THIS 01.  THE HARVEST FILE IS
001400*        READ BY THE OLD STAR-SCHEMA JCL TOO, FIXED AT 42
001500*        BYTES ON BOTH SIDES - DO NOT WIDEN THIS RECORD.
001600
001700*    REDEFINITION GIVING EACH TABLE'S REFRESH DATE A NAME OF
001800*    ITS OWN - USED BY THE END-OF-RUN CONTROL REPORT SO THE
001900*    OPERATOR DOES NOT HAVE TO COUNT SUBSCRIPTS.
002000 01  HARVEST-REC-BY-NAME REDEFINES HARVEST-REC.
002100     05  HV-REFRESH-DEMOGRAPHIC  PIC X(08).
002200     05  HV-REFRESH-ENCOUNTER    PIC X(08).
002300     05  HV-REFRESH-DIAGNOSIS    PIC X(08).
002400     05  HV-REFRESH-PROCEDURES   PIC X(08).
002500     05  HV-REFRESH-DISPENSING   PIC X(08).
002600     05  HV-DATAMART-CLAIMS-R    PIC X(02).
