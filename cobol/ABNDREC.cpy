000100******************************************************************
000200*    ABNDREC  -  SHOP-STANDARD ABEND WORK RECORD
000300*    COMMON TO EVERY BATCH PROGRAM IN THIS SYSTEM - FORMATTED
000400*    AND WRITTEN TO THE RUN'S SYSOUT/CDMRPT FILE WHEN A
000500*    PARAGRAPH HITS ONE OF THE HARD-ERROR CONDITIONS THE SHOP
000600*    TREATS AS AN ABORT (UNKNOWN SCRIPT NAME, TYPE CONFLICT,
000700*    ETC) - SEE EACH PROGRAM'S OWN 1000-ABEND-RTN.
000800*        082109 MPK CDM-0183 - ADDED ABEND-SHEET-NAME AND
000900*        ABEND-ROW-NBR SO A REF-SET TYPE CONFLICT CAN REPORT
001000*        WHICH SHEET AND ROW TRIPPED IT, NOT JUST THE COLUMN -
001100*        EVERY PROGRAM THAT COPIES THIS RECORD MUST WIDEN ITS
001200*        SYSOUT-REC TO MATCH (SEE EACH FD's OWN HISTORY).
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME               PIC X(30).
001600*        LAST PARAGRAPH ENTERED BEFORE THE ABEND
001700     05  ABEND-REASON            PIC X(40).
001800     05  EXPECTED-VAL            PIC X(15).
001900     05  ACTUAL-VAL              PIC X(15).
002000     05  ABEND-SHEET-NAME        PIC X(20).
002100*        SHEET/TABLE IN PROGRESS WHEN THE ABEND HIT - SPACES
002200*        FOR PROGRAMS WITH NO SHEET CONCEPT
002300     05  ABEND-ROW-NBR           PIC 9(07).
002400*        ROW NUMBER WITHIN THE SHEET - ZERO WHEN NOT APPLICABLE
002500     05  FILLER                  PIC X(03).
