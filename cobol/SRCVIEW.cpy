000100******************************************************************
000200*    SRCVIEW  -  STAR-SCHEMA SOURCE-VIEW ROW
000300*    PATIENT-LEVEL ROW READ FROM THE SOURCE VIEW AND COPIED
000400*    VERBATIM TO THE TARGET DATA-MART TABLE WHEN THE PATIENT
000500*    NUMBER FALLS INSIDE THE CURRENT GROUP RANGE.
000600******************************************************************
000700 01  SOURCE-VIEW-REC.
000800     05  SV-PATID                PIC 9(9).
000900*        SELECTION KEY - PG-PATID-LO <= SV-PATID <= PG-PATID-HI
001000     05  FILLER                  PIC X(01).
001100     05  SV-ROW-DATA             PIC X(60).
001200*        OPAQUE PAYLOAD, COPIED VERBATIM - NO PER-ROW COMPUTE
001300     05  FILLER                  PIC X(02).
