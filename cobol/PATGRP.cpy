000100******************************************************************
000200*    PATGRP   -  CDM PATIENT-GROUP CHUNKING RECORD
000300*    ONE OCCURRENCE PER PATIENT-NUMBER RANGE COMPUTED BY
000400*    CDMFILL PARAGRAPH 225-COMPUTE-PATIENT-GROUPS.
000500******************************************************************
000600 01  PATIENT-GROUP-REC.
000700     05  PG-GROUP-QTY            PIC 9(4).
000800*        TOTAL NUMBER OF GROUPS REQUESTED (SHOP DEFAULT IS 6)
000900     05  PG-GROUP-NUM            PIC 9(4).
001000*        1-BASED INDEX OF THIS GROUP
001100     05  PG-PATID-LO             PIC 9(9).
001200*        LOWEST PATIENT NUMBER IN RANGE, INCLUSIVE
001300     05  PG-PATID-HI             PIC 9(9).
001400*        HIGHEST PATIENT NUMBER IN RANGE, INCLUSIVE
001500     05  FILLER                  PIC X(04).
