000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REFCNV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 08/11/88.
000700 DATE-COMPILED. 08/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MAINTENANCE LOG
001100*    DATE      INIT  TICKET     DESCRIPTION
001200*    --------  ----  ---------  -----------------------------
001300*    081188    JS    CDM-0044   ORIGINAL - CONVERTS THE CODE-SET  CDM0044 
001400*                               SHEET EXTRACT INTO LOADER DATA,
001500*                               A LOADER CONTROL FILE AND DDL.
001600*    030290    JS    CDM-0052   HEADER-ROW TEST NOW STOPS AT THE  CDM0052 
001700*                               FIRST GAP INSTEAD OF REQUIRING
001800*                               ALL 20 CELLS FILLED - MOST SHEETS
001900*                               HAVE FEWER THAN 20 COLUMNS.
002000*    091298    JS    CDM-0080   Y2K - DATE CELLS REFORMATTED TO   CDM0080 
002100*                               A FULL YYYYMMDD ON OUTPUT, NOT
002200*                               THE OLD YYMMDD.
002300*    042501    RDW   CDM-0117   'LEVEL' RENAMED TO 'LEVL' ON      CDM0117 
002400*                               OUTPUT - ORACLE RESERVES LEVEL
002500*                               AND THE CCW LOAD WAS ABENDING.
002600*    071403    RDW   CDM-0134   EVTLOG CALLS ADDED AROUND EACH    CDM0134 
002700*                               SHEET FOR THE OVERNIGHT TIMING
002800*                               LOG.
002900*    101606    MPK   CDM-0162   TYPE-CONFLICT ABEND MESSAGE NOW   CDM0162 
003000*                               NAMES THE OFFENDING COLUMN IN
003100*                               ABEND-REASON INSTEAD OF JUST THE
003200*                               SUBSCRIPT - OPERATORS COULD NOT
003300*                               MAP CELL-SUB BACK TO A COLUMN
003400*                               WITHOUT THE SOURCE LISTING.
003500*    082009    MPK   CDM-0181   ADDED REFLOD-FILE, A MASTER LOAD  CDM0181
003600*                               SCRIPT WITH ONE SQLLDR LINE PER
003700*                               TABLE - OPERATORS WERE HAND-
003800*                               BUILDING THIS FROM THE DDL FILE
003900*                               EVERY NIGHT.
004000*    082109    MPK   CDM-0183   TYPE-CONFLICT ABEND NOW REPORTS   CDM0183 
004100*                               OLD TYPE, NEW TYPE, SHEET AND ROW
004200*                               NUMBER - ABNDREC WIDENED TO CARRY
004300*                               THE LAST TWO, SYSOUT-REC GROWN TO
004400*                               MATCH (SEE ABNDREC.CPY HISTORY).
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200     UPSI-0 ON TRACE-SW-ON.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT SHTROW-FILE
006100     ASSIGN TO UT-S-SHTROW
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS IFCODE.
006400
006500     SELECT REFDAT-FILE
006600     ASSIGN TO UT-S-REFDAT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS DFCODE.
006900
007000     SELECT REFCTL-FILE
007100     ASSIGN TO UT-S-REFCTL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS CFCODE.
007400
007500     SELECT REFDDL-FILE
007600     ASSIGN TO UT-S-REFDDL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS GFCODE.
007900
008000     SELECT REFDRP-FILE
008100     ASSIGN TO UT-S-REFDRP
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS PFCODE.
008400
008500     SELECT REFLOD-FILE
008600     ASSIGN TO UT-S-REFLOD
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS LFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC  PIC X(130).
009900
010000****** ONE ROW PER RECORD, TAGGED WITH SHEET NAME.  ROWS FOR A
010100****** SHEET ARE TOGETHER AND IN SHEET ORDER - THE OLD WORKBOOK-
010200****** READER JOB STEP GUARANTEES THIS WHEN IT BUILDS THE FILE.
010300 FD  SHTROW-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 668 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS FD-SHTROW-REC.
010900 01  FD-SHTROW-REC               PIC X(668).
011000
011100 FD  REFDAT-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 660 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS FD-REFDAT-REC.
011700 01  FD-REFDAT-REC               PIC X(660).
011800
011900 FD  REFCTL-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 80 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS FD-REFCTL-REC.
012500 01  FD-REFCTL-REC               PIC X(80).
012600
012700 FD  REFDDL-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS FD-REFDDL-REC.
013300 01  FD-REFDDL-REC               PIC X(80).
013400
013500 FD  REFDRP-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 40 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS FD-REFDRP-REC.
014100 01  FD-REFDRP-REC               PIC X(40).
014200
014300****** MASTER LOAD SCRIPT - ONE SQLLDR INVOCATION LINE PER
014400****** TABLE, APPENDED AS EACH SHEET'S OUTPUTS ARE WRITTEN.
014500****** RUN AFTER REFCTL/REFDDL SO THE OPERATOR HAS A SINGLE
014600****** CHECKLIST OF LOAD STEPS FOR THE NIGHT'S CCW REFRESH.
014700 FD  REFLOD-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS FD-REFLOD-REC.
015300 01  FD-REFLOD-REC               PIC X(80).
015400
015500 WORKING-STORAGE SECTION.
015600
015700 01  FILE-STATUS-CODES.
015800     05  IFCODE                  PIC X(2).
015900         88 CODE-READ     VALUE SPACES.
016000         88 NO-MORE-SHTROW VALUE "10".
016100     05  DFCODE                  PIC X(2).
016200         88 CODE-WRITE    VALUE SPACES.
016300     05  CFCODE                  PIC X(2).
016400         88 CODE-WRITE-CTL VALUE SPACES.
016500     05  GFCODE                  PIC X(2).
016600         88 CODE-WRITE-DDL VALUE SPACES.
016700     05  PFCODE                  PIC X(2).
016800         88 CODE-WRITE-DRP VALUE SPACES.
016900     05  LFCODE                  PIC X(2).
017000         88 CODE-WRITE-LOD VALUE SPACES.
017100
017200 COPY SHTROW.
017300 COPY COLDESC.
017400
017500 01  WS-TABLE-NAME-WORK           PIC X(24).
017600 01  WS-CURR-TABLE-NAME           PIC X(24).
017700
017800 01  WS-KNOWN-TABLE-TABLE.
017900     05  WS-KNOWN-TABLE-ENTRY OCCURS 40 TIMES
018000                              INDEXED BY KT-IDX
018100                                      PIC X(24).
018200 01  WS-KNOWN-TABLE-QTY           PIC 9(04) COMP VALUE ZERO.
018300
018400 01  WS-HEADER-FOUND-SW           PIC X(01) VALUE "N".
018500     88 HEADER-ALREADY-FOUND   VALUE "Y".
018600 01  WS-MORE-SHTROW-SW            PIC X(01) VALUE SPACE.
018700     88 NO-MORE-SHTROW-RECS    VALUE "N".
018800     88 MORE-SHTROW-RECS       VALUE " ".
018900 01  WS-SHEET-ENDED-SW            PIC X(01) VALUE "N".
019000     88 SHEET-HAS-ENDED        VALUE "Y".
019100
019200 01  WS-CELL-WORK-FIELDS.
019300     05  WS-CELL-WORK             PIC X(32).
019400*        TRACE-ONLY NUMERIC VIEW OF THE CELL - UPSI-0 ON TO SEE
019500*        IT MOVED OUT UNDER 320-CLASSIFY-CELL
019600     05  WS-CELL-NUMERIC-VIEW REDEFINES WS-CELL-WORK
019700                              PIC 9(32).
019800     05  WS-CELL-LEN              PIC 9(02) COMP.
019900     05  WS-CELL-CLASS            PIC X(01).
020000         88 CELL-IS-NULL       VALUE "N".
020100         88 CELL-IS-DATE       VALUE "D".
020200         88 CELL-IS-NUMBER     VALUE "#".
020300         88 CELL-IS-CHARACTER  VALUE "C".
020400     05  WS-SCAN-POS              PIC 9(02) COMP.
020500     05  WS-DOT-COUNT             PIC 9(02) COMP.
020600     05  WS-BAD-CHAR-SW           PIC X(01).
020700         88 CELL-HAS-BAD-CHAR  VALUE "Y".
020800     05  WS-CELL-OUT-YYYYMMDD     PIC 9(08).
020900     05  WS-NEW-CELL-TYPE         PIC X(08).
021000*        TYPE NAME OF THE CURRENT CELL - BUILT IN 350-CHECK-
021100*        TYPE-AGREEMENT FOR THE CONFLICT-ABEND MESSAGE ONLY
021200
021300 01  WS-COLNAME-WORK              PIC X(30).
021400 01  WS-COLNAME-LEN               PIC 9(02) COMP.
021500
021600*    STRING CANNOT TAKE A COMP FIELD DIRECTLY - THE WIDTH IS
021700*    EDITED HERE FIRST AND THE LEADING BLANKS SCANNED OFF
021800 01  WS-COL-WIDTH-EDIT             PIC ZZZ9.
021900 01  WS-COL-WIDTH-START            PIC 9(02) COMP.
022000
022100 01  COUNTERS-AND-ACCUMULATORS.
022200     05 SHEETS-PROCESSED          PIC S9(4) COMP.
022300     05 ROWS-READ                 PIC S9(7) COMP.
022400     05 ROWS-WRITTEN              PIC S9(7) COMP.
022500     05 CURR-ROW-NBR              PIC S9(7) COMP.
022600     05 CELL-SUB                  PIC 9(02) COMP.
022700     05 WS-LK-REQ-LEN             PIC 9(04) COMP.
022800     05 WS-LK-RESULT-LEN          PIC 9(04) COMP.
022900*        DISPLAY VIEW OF THE POWER-OF-TWO P2SIZE HANDS BACK,
023000*        USED ONLY BY THE UPSI-0 TRACE DISPLAY IN 320-
023100*        CLASSIFY-CELL
023200     05 WS-LK-RESULT-LEN-D REDEFINES WS-LK-RESULT-LEN
023300                                      PIC 9(04).
023400
023500 01  WS-REFDAT-OUT-REC            PIC X(660).
023600*        SAME 32-BYTE CELL LAYOUT AS SHTROW.CPY - LETS
023700*        360-WRITE-CELL-TO-OUTPUT ADDRESS A CELL BY SUBSCRIPT
023800*        INSTEAD OF COMPUTING A REFERENCE-MODIFICATION OFFSET
023900 01  WS-REFDAT-OUT-CELLS REDEFINES WS-REFDAT-OUT-REC.
024000     05  WS-REFDAT-CELL           PIC X(32) OCCURS 20 TIMES.
024100
024200 01  WS-EVT-LINKAGE-AREA.
024300     05  WS-EVT-REQUEST.
024400         10  WS-EVT-FUNCTION         PIC X(05).
024500         10  WS-EVT-MESSAGE          PIC X(54).
024600         10  WS-EVT-ABNORMAL-SW      PIC X(01).
024700         10  WS-EVT-PCT-COMPLETE     PIC 9(03)V9(2) COMP-3.
024800     05  WS-EVENT-LOG-REC.
024900         COPY EVTREC.
025000     05  WS-EVT-RESULT.
025100         10  WS-EVT-RESULT-START     PIC X(19).
025200         10  WS-EVT-RESULT-DUR       PIC X(08).
025300         10  WS-EVT-RESULT-US        PIC 9(12).
025400         10  WS-EVT-RESULT-ETA       PIC X(19).
025500     05  WS-EVT-STATUS               PIC 9(04) COMP.
025600
025700 COPY ABNDREC.
025800
025900 PROCEDURE DIVISION.
026000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100     PERFORM 100-MAINLINE THRU 100-EXIT
026200         UNTIL NO-MORE-SHTROW-RECS.
026300     PERFORM 900-WRITE-DROP-FILE THRU 900-EXIT.
026400     PERFORM 950-CLEANUP THRU 950-EXIT.
026500     MOVE ZERO TO RETURN-CODE.
026600     GOBACK.
026700
026800 000-HOUSEKEEPING.
026900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027000     DISPLAY "******** BEGIN JOB REFCNV ********".
027100     OPEN INPUT SHTROW-FILE.
027200     OPEN OUTPUT REFDAT-FILE, REFCTL-FILE, REFDDL-FILE,
027300                 REFDRP-FILE, REFLOD-FILE, SYSOUT.
027400
027500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027600     MOVE SPACES TO WS-CURR-TABLE-NAME.
027700
027800     READ SHTROW-FILE INTO SHEET-ROW-REC
027900         AT END
028000           MOVE "N" TO WS-MORE-SHTROW-SW
028100           GO TO 000-EXIT
028200     END-READ.
028300     MOVE " " TO WS-MORE-SHTROW-SW.
028400     ADD 1 TO ROWS-READ.
028500 000-EXIT.
028600     EXIT.
028700
028800*    ONE PASS OF THIS PARAGRAPH CONSUMES ONE WHOLE SHEET - ALL
028900*    ITS ROWS ARE CONTIGUOUS IN THE FILE (SEE THE SHTROW-FILE
029000*    FD BANNER), SO WE READ UNTIL THE SHEET NAME CHANGES.
029100 100-MAINLINE.
029200     MOVE "100-MAINLINE" TO PARA-NAME.
029300     MOVE SR-SHEET-NAME TO WS-TABLE-NAME-WORK.
029400     PERFORM 110-BUILD-TABLE-NAME THRU 110-EXIT.
029500
029600     MOVE "BEGIN" TO WS-EVT-FUNCTION.
029700     MOVE WS-CURR-TABLE-NAME TO WS-EVT-MESSAGE.
029800     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
029900                          WS-EVT-RESULT, WS-EVT-STATUS.
030000
030100     INITIALIZE COLUMN-DESCRIPTOR-TABLE.
030200     MOVE "N" TO WS-HEADER-FOUND-SW.
030300     MOVE ZERO TO CURR-ROW-NBR.
030400     MOVE "N" TO WS-SHEET-ENDED-SW.
030500
030600     PERFORM 150-SCAN-FOR-HEADER THRU 150-EXIT
030700         UNTIL HEADER-ALREADY-FOUND OR SHEET-HAS-ENDED
030800            OR NO-MORE-SHTROW-RECS.
030900
031000     IF NOT SHEET-HAS-ENDED
031100         PERFORM 300-PROCESS-DATA-ROWS THRU 300-EXIT
031200             UNTIL SHEET-HAS-ENDED OR NO-MORE-SHTROW-RECS.
031300
031400     PERFORM 400-WRITE-SHEET-OUTPUTS THRU 400-EXIT.
031500     ADD 1 TO SHEETS-PROCESSED.
031600
031700     MOVE "END  " TO WS-EVT-FUNCTION.
031800     MOVE SPACE TO WS-EVT-ABNORMAL-SW.
031900     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
032000                          WS-EVT-RESULT, WS-EVT-STATUS.
032100 100-EXIT.
032200     EXIT.
032300
032400*    TABLE-NAME = 'ref_' + SHEET NAME, BLANKS -> UNDERSCORES,
032500*    LOWER-CASED.  THE SHOP'S 390 COMPILER HAS NO LOWER-CASE
032600*    INTRINSIC, SO WE USE INSPECT CONVERTING OVER THE TRIMMED
032700*    LENGTH ONLY - THE TRAILING PAD MUST STAY BLANK.
032800 110-BUILD-TABLE-NAME.
032900     MOVE 20 TO WS-COLNAME-LEN.
033000     PERFORM 115-TRIM-SCAN THRU 115-EXIT
033100         VARYING WS-COLNAME-LEN FROM 20 BY -1 UNTIL
033200         WS-COLNAME-LEN = 0 OR
033300         WS-TABLE-NAME-WORK (WS-COLNAME-LEN:1) NOT = SPACE.
033400
033500     MOVE SPACES TO WS-CURR-TABLE-NAME.
033600     MOVE "ref_" TO WS-CURR-TABLE-NAME (1:4).
033700     IF WS-COLNAME-LEN > 0
033800         MOVE WS-TABLE-NAME-WORK (1:WS-COLNAME-LEN)
033900             TO WS-CURR-TABLE-NAME (5:WS-COLNAME-LEN)
034000         INSPECT WS-CURR-TABLE-NAME (5:WS-COLNAME-LEN)
034100             CONVERTING SPACE TO "_"
034200         INSPECT WS-CURR-TABLE-NAME (5:WS-COLNAME-LEN)
034300             CONVERTING
034400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
034500             "abcdefghijklmnopqrstuvwxyz".
034600
034700     IF WS-KNOWN-TABLE-QTY < 40
034800         ADD 1 TO WS-KNOWN-TABLE-QTY
034900         MOVE WS-CURR-TABLE-NAME TO
035000             WS-KNOWN-TABLE-ENTRY (WS-KNOWN-TABLE-QTY).
035100 110-EXIT.
035200     EXIT.
035300
035400 115-TRIM-SCAN.
035500     CONTINUE.
035600 115-EXIT.
035700     EXIT.
035800
035900*    HEADER TEST - THE FIRST ROW WITH NO GAP BEFORE ITS LAST
036000*    USED CELL.  A ROW THAT STARTS WITH A BLANK CELL IS NEVER
036100*    A HEADER AND WE KEEP LOOKING; A SHEET-NAME CHANGE BEFORE A
036200*    HEADER TURNS UP ENDS THIS SHEET WITH NO COLUMNS AT ALL.
036300 150-SCAN-FOR-HEADER.
036400     MOVE "150-SCAN-FOR-HEADER" TO PARA-NAME.
036500     IF SR-SHEET-NAME NOT = WS-TABLE-NAME-WORK
036600         SET SHEET-HAS-ENDED TO TRUE
036700         GO TO 150-EXIT.
036800
036900     MOVE ZERO TO CD-COLUMN-QTY.
037000     PERFORM 160-COUNT-HEADER-CELLS THRU 160-EXIT
037100         VARYING CELL-SUB FROM 1 BY 1
037200         UNTIL CELL-SUB > 20 OR SR-CELL-TBL (CELL-SUB) = SPACES.
037300
037400     IF CD-COLUMN-QTY > 0
037500         PERFORM 170-NAME-ONE-COLUMN THRU 170-EXIT
037600             VARYING CD-COL-IDX FROM 1 BY 1
037700             UNTIL CD-COL-IDX > CD-COLUMN-QTY
037800         SET HEADER-ALREADY-FOUND TO TRUE
037900     ELSE
038000         PERFORM 180-READ-NEXT-ROW THRU 180-EXIT.
038100 150-EXIT.
038200     EXIT.
038300
038400 160-COUNT-HEADER-CELLS.
038500     ADD 1 TO CD-COLUMN-QTY.
038600 160-EXIT.
038700     EXIT.
038800
038900 170-NAME-ONE-COLUMN.
039000     MOVE SR-CELL-TBL (CD-COL-IDX) TO WS-COLNAME-WORK.
039100     MOVE 30 TO WS-COLNAME-LEN.
039200     PERFORM 115-TRIM-SCAN THRU 115-EXIT
039300         VARYING WS-COLNAME-LEN FROM 30 BY -1 UNTIL
039400         WS-COLNAME-LEN = 0 OR
039500         WS-COLNAME-WORK (WS-COLNAME-LEN:1) NOT = SPACE.
039600
039700     IF WS-COLNAME-LEN > 0
039800         INSPECT WS-COLNAME-WORK (1:WS-COLNAME-LEN)
039900             CONVERTING SPACE TO "_"
040000         INSPECT WS-COLNAME-WORK (1:WS-COLNAME-LEN)
040100             CONVERTING
040200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
040300             "abcdefghijklmnopqrstuvwxyz".
040400
040500     IF WS-COLNAME-LEN = 5 AND WS-COLNAME-WORK (1:5) = "level"
040600         MOVE "levl " TO WS-COLNAME-WORK (1:5).
040700
040800     MOVE SPACES TO CD-COL-NAME (CD-COL-IDX).
040900     MOVE WS-COLNAME-WORK TO CD-COL-NAME (CD-COL-IDX).
041000     SET CD-TYPE-NOT-SET (CD-COL-IDX) TO TRUE.
041100     MOVE 8 TO CD-COL-MAX-LEN (CD-COL-IDX).
041200 170-EXIT.
041300     EXIT.
041400
041500 180-READ-NEXT-ROW.
041600     READ SHTROW-FILE INTO SHEET-ROW-REC
041700         AT END
041800           MOVE "N" TO WS-MORE-SHTROW-SW
041900           GO TO 180-EXIT
042000     END-READ.
042100     ADD 1 TO ROWS-READ.
042200 180-EXIT.
042300     EXIT.
042400
042500*    DATA ROWS - CLASSIFY EVERY CELL IN TURN, WRITE THE ROW
042600*    WHEN AT LEAST ONE CELL CAME OUT NON-NULL, THEN MOVE ON.
042700 300-PROCESS-DATA-ROWS.
042800     MOVE "300-PROCESS-DATA-ROWS" TO PARA-NAME.
042900     IF SR-SHEET-NAME NOT = WS-TABLE-NAME-WORK
043000         SET SHEET-HAS-ENDED TO TRUE
043100         GO TO 300-EXIT.
043200
043300     ADD 1 TO CURR-ROW-NBR.
043400     MOVE SPACES TO WS-REFDAT-OUT-REC.
043500     MOVE "N" TO WS-BAD-CHAR-SW.
043600
043700     PERFORM 320-CLASSIFY-CELL THRU 320-EXIT
043800         VARYING CELL-SUB FROM 1 BY 1
043900         UNTIL CELL-SUB > CD-COLUMN-QTY.
044000
044100     IF WS-REFDAT-OUT-REC NOT = SPACES
044200         WRITE FD-REFDAT-REC FROM WS-REFDAT-OUT-REC
044300         ADD 1 TO ROWS-WRITTEN.
044400
044500     PERFORM 180-READ-NEXT-ROW THRU 180-EXIT.
044600 300-EXIT.
044700     EXIT.
044800
044900*    CLASSIFIES ONE CELL AND RECORDS ITS TYPE IN THE COLUMN
045000*    DESCRIPTOR.  A TYPE SEEN THAT DISAGREES WITH A TYPE
045100*    ALREADY SET FOR THIS COLUMN IS A HARD ERROR - SEE CDM-0044
045200*    HISTORY, A BAD SHEET ONCE LOADED HALF-NUMERIC JUNK INTO A
045300*    CHARACTER COLUMN AND NOBODY NOTICED FOR A MONTH.
045400 320-CLASSIFY-CELL.
045500     MOVE SR-CELL-TBL (CELL-SUB) TO WS-CELL-WORK.
045600     MOVE 32 TO WS-CELL-LEN.
045700     PERFORM 115-TRIM-SCAN THRU 115-EXIT
045800         VARYING WS-CELL-LEN FROM 32 BY -1 UNTIL
045900         WS-CELL-LEN = 0 OR
046000         WS-CELL-WORK (WS-CELL-LEN:1) NOT = SPACE.
046100
046200     IF WS-CELL-LEN = 0
046300         SET CELL-IS-NULL TO TRUE
046400         GO TO 320-EXIT.
046500
046600     PERFORM 330-TEST-FOR-DATE THRU 330-EXIT.
046700     IF NOT CELL-IS-DATE
046800         PERFORM 335-TEST-FOR-NUMBER THRU 335-EXIT.
046900     IF NOT CELL-IS-DATE AND NOT CELL-IS-NUMBER
047000         SET CELL-IS-CHARACTER TO TRUE.
047100
047200     PERFORM 350-CHECK-TYPE-AGREEMENT THRU 350-EXIT.
047300     PERFORM 360-WRITE-CELL-TO-OUTPUT THRU 360-EXIT.
047400 320-EXIT.
047500     EXIT.
047600
047700*    DATE CELLS ARRIVE AS 'YYYY-MM-DD' FROM THE WORKBOOK-READER
047800*    STEP - THAT STEP TAGS TRUE DATE CELLS THIS WAY SO A PLAIN
047900*    8-DIGIT NUMBER IS NEVER MISTAKEN FOR ONE.
048000 330-TEST-FOR-DATE.
048100     MOVE SPACE TO WS-CELL-CLASS.
048200     IF WS-CELL-LEN = 10 AND
048300        WS-CELL-WORK (5:1) = "-" AND
048400        WS-CELL-WORK (8:1) = "-" AND
048500        WS-CELL-WORK (1:4) IS NUMERIC AND
048600        WS-CELL-WORK (6:2) IS NUMERIC AND
048700        WS-CELL-WORK (9:2) IS NUMERIC
048800         SET CELL-IS-DATE TO TRUE.
048900 330-EXIT.
049000     EXIT.
049100
049200*    NUMBER TEST - DIGITS THROUGHOUT, AT MOST ONE LEADING SIGN
049300*    AND AT MOST ONE DECIMAL POINT.  IS NUMERIC ALONE WILL NOT
049400*    PASS A CELL WITH A DECIMAL POINT, SO WE SCAN BY HAND.
049500 335-TEST-FOR-NUMBER.
049600     MOVE ZERO TO WS-DOT-COUNT.
049700     MOVE "N" TO WS-BAD-CHAR-SW.
049800     PERFORM 336-TEST-ONE-NUM-CHAR THRU 336-EXIT
049900         VARYING WS-SCAN-POS FROM 1 BY 1
050000         UNTIL WS-SCAN-POS > WS-CELL-LEN OR
050100               CELL-HAS-BAD-CHAR.
050200     IF NOT CELL-HAS-BAD-CHAR AND WS-DOT-COUNT < 2
050300         SET CELL-IS-NUMBER TO TRUE.
050400 335-EXIT.
050500     EXIT.
050600
050700 336-TEST-ONE-NUM-CHAR.
050800     IF WS-CELL-WORK (WS-SCAN-POS:1) = "."
050900         ADD 1 TO WS-DOT-COUNT
051000     ELSE IF WS-CELL-WORK (WS-SCAN-POS:1) = "+" OR
051100             WS-CELL-WORK (WS-SCAN-POS:1) = "-"
051200         IF WS-SCAN-POS NOT = 1
051300             SET CELL-HAS-BAD-CHAR TO TRUE
051400         END-IF
051500     ELSE IF WS-CELL-WORK (WS-SCAN-POS:1) NOT NUMERIC
051600         SET CELL-HAS-BAD-CHAR TO TRUE.
051700 336-EXIT.
051800     EXIT.
051900
052000*    THE FIRST VALUE SEEN IN A COLUMN FIXES ITS TYPE FOR THE
052100*    REST OF THE SHEET - CD-COL-TYPE CARRIES THE TYPE NAME SO A
052200*    LATER CONFLICT CAN REPORT OLD-TYPE/NEW-TYPE BY NAME, NOT
052300*    JUST BY 88-LEVEL.
052400 350-CHECK-TYPE-AGREEMENT.
052500     IF CD-TYPE-NOT-SET (CELL-SUB)
052600         IF CELL-IS-DATE
052700             SET CD-TYPE-IS-DATE (CELL-SUB) TO TRUE
052800             MOVE "DATE"     TO CD-COL-TYPE (CELL-SUB)
052900         ELSE IF CELL-IS-NUMBER
053000             SET CD-TYPE-IS-NUMBER (CELL-SUB) TO TRUE
053100             MOVE "NUMBER"   TO CD-COL-TYPE (CELL-SUB)
053200         ELSE
053300             SET CD-TYPE-IS-VARCHAR2 (CELL-SUB) TO TRUE
053400             MOVE "VARCHAR2" TO CD-COL-TYPE (CELL-SUB)
053500         END-IF
053600         GO TO 350-EXIT.
053700
053800     IF (CD-TYPE-IS-DATE (CELL-SUB) AND NOT CELL-IS-DATE) OR
053900        (CD-TYPE-IS-NUMBER (CELL-SUB) AND NOT CELL-IS-NUMBER) OR
054000        (CD-TYPE-IS-VARCHAR2 (CELL-SUB) AND NOT CELL-IS-CHARACTER)
054100         IF CELL-IS-DATE
054200             MOVE "DATE"     TO WS-NEW-CELL-TYPE
054300         ELSE IF CELL-IS-NUMBER
054400             MOVE "NUMBER"   TO WS-NEW-CELL-TYPE
054500         ELSE
054600             MOVE "VARCHAR2" TO WS-NEW-CELL-TYPE
054700         END-IF
054800         STRING "** TYPE CONFLICT COL " DELIMITED BY SIZE
054900                CD-COL-NAME (CELL-SUB) DELIMITED BY SPACE
055000                INTO ABEND-REASON
055100         MOVE CD-COL-TYPE (CELL-SUB) TO EXPECTED-VAL
055200         MOVE WS-NEW-CELL-TYPE       TO ACTUAL-VAL
055300         MOVE WS-TABLE-NAME-WORK     TO ABEND-SHEET-NAME
055400         MOVE CURR-ROW-NBR           TO ABEND-ROW-NBR
055500         GO TO 1000-ABEND-RTN.
055600 350-EXIT.
055700     EXIT.
055800
055900*    VARCHAR2 WIDTH GROWS TO THE NEXT POWER OF TWO OF
056000*    (LENGTH + 8) EVERY TIME A LONGER VALUE TURNS UP - CALLS
056100*    THE SAME P2SIZE SUBPROGRAM THE CCW CODE-SET LOAD USES.
056200 360-WRITE-CELL-TO-OUTPUT.
056300     IF CELL-IS-NULL
056400         GO TO 360-EXIT.
056500
056600     MOVE SPACES TO WS-REFDAT-CELL (CELL-SUB).
056700     IF CELL-IS-DATE
056800         MOVE WS-CELL-WORK (1:4) TO WS-CELL-OUT-YYYYMMDD (1:4)
056900         MOVE WS-CELL-WORK (6:2) TO WS-CELL-OUT-YYYYMMDD (5:2)
057000         MOVE WS-CELL-WORK (9:2) TO WS-CELL-OUT-YYYYMMDD (7:2)
057100         MOVE WS-CELL-OUT-YYYYMMDD TO
057200             WS-REFDAT-CELL (CELL-SUB) (1:8)
057300     ELSE IF CELL-IS-NUMBER
057400         MOVE WS-CELL-WORK (1:WS-CELL-LEN) TO
057500             WS-REFDAT-CELL (CELL-SUB) (1:WS-CELL-LEN)
057600     ELSE
057700         MOVE WS-CELL-WORK (1:WS-CELL-LEN) TO
057800             WS-REFDAT-CELL (CELL-SUB) (1:WS-CELL-LEN)
057900         COMPUTE WS-LK-REQ-LEN = WS-CELL-LEN + 8
058000         CALL "P2SIZE" USING WS-LK-REQ-LEN, WS-LK-RESULT-LEN
058100         IF TRACE-SW-ON
058200             DISPLAY "REFCNV P2SIZE REQ=" WS-LK-REQ-LEN
058300                     " RESULT=" WS-LK-RESULT-LEN-D
058400         IF WS-LK-RESULT-LEN > CD-COL-MAX-LEN (CELL-SUB)
058500             MOVE WS-LK-RESULT-LEN TO CD-COL-MAX-LEN (CELL-SUB).
058600 360-EXIT.
058700     EXIT.
058800
058900*    ONE SHEET'S LOADER CONTROL FILE, ITS SLICE OF THE
059000*    CUMULATIVE DDL FILE, AND ITS LINE IN THE MASTER LOAD
059100*    SCRIPT - ALL WRITTEN WHEN THE SHEET'S LAST DATA ROW IS
059200*    BEHIND US.
059300 400-WRITE-SHEET-OUTPUTS.
059400     MOVE "400-WRITE-SHEET-OUTPUTS" TO PARA-NAME.
059500     IF CD-COLUMN-QTY = 0
059600         GO TO 400-EXIT.
059700
059800     PERFORM 420-WRITE-ONE-COLUMN-CTL THRU 420-EXIT
059900         VARYING CD-COL-IDX FROM 1 BY 1
060000         UNTIL CD-COL-IDX > CD-COLUMN-QTY.
060100     PERFORM 425-APPEND-LOAD-LINE THRU 425-EXIT.
060200 400-EXIT.
060300     EXIT.
060400
060500*    ONE SQLLDR INVOCATION LINE PER TABLE - APPENDED ONCE PER
060600*    SHEET, AFTER ITS LOADER CONTROL FILE AND DDL SLICE ARE
060700*    WRITTEN, SO THE OPERATOR CAN RUN THE MASTER SCRIPT TOP TO
060800*    BOTTOM WITHOUT HAND-BUILDING THE CONTROL/LOG FILE NAMES.
060900 425-APPEND-LOAD-LINE.
061000     MOVE SPACES TO FD-REFLOD-REC.
061100     STRING "sqlldr control=" DELIMITED BY SIZE
061200            WS-CURR-TABLE-NAME DELIMITED BY SPACE
061300            ".ctl log=" DELIMITED BY SIZE
061400            WS-CURR-TABLE-NAME DELIMITED BY SPACE
061500            ".log" DELIMITED BY SIZE
061600            INTO FD-REFLOD-REC.
061700     WRITE FD-REFLOD-REC.
061800 425-EXIT.
061900     EXIT.
062000
062100 420-WRITE-ONE-COLUMN-CTL.
062200     MOVE SPACES TO FD-REFCTL-REC.
062300     IF CD-TYPE-IS-DATE (CD-COL-IDX)
062400         STRING CD-COL-NAME (CD-COL-IDX) DELIMITED BY SPACE
062500                " DATE 'yyyymmdd'" DELIMITED BY SIZE
062600                INTO FD-REFCTL-REC
062700     ELSE IF CD-TYPE-IS-VARCHAR2 (CD-COL-IDX)
062800         MOVE CD-COL-NAME (CD-COL-IDX) TO FD-REFCTL-REC
062900         PERFORM 430-APPEND-CHAR-WIDTH THRU 430-EXIT
063000     ELSE
063100         MOVE CD-COL-NAME (CD-COL-IDX) TO FD-REFCTL-REC.
063200     WRITE FD-REFCTL-REC.
063300
063400     MOVE SPACES TO FD-REFDDL-REC.
063500     IF CD-COL-IDX = 1
063600         STRING WS-CURR-TABLE-NAME DELIMITED BY SPACE
063700                " (" DELIMITED BY SIZE
063800                INTO FD-REFDDL-REC
063900     ELSE
064000         MOVE SPACE TO FD-REFDDL-REC.
064100     PERFORM 440-APPEND-DDL-COLUMN THRU 440-EXIT.
064200     WRITE FD-REFDDL-REC.
064300 420-EXIT.
064400     EXIT.
064500
064600 430-APPEND-CHAR-WIDTH.
064700     MOVE 24 TO WS-COLNAME-LEN.
064800     PERFORM 115-TRIM-SCAN THRU 115-EXIT
064900         VARYING WS-COLNAME-LEN FROM 24 BY -1 UNTIL
065000         WS-COLNAME-LEN = 0 OR
065100         FD-REFCTL-REC (WS-COLNAME-LEN:1) NOT = SPACE.
065200
065300     MOVE CD-COL-MAX-LEN (CD-COL-IDX) TO WS-COL-WIDTH-EDIT.
065400     MOVE 1 TO WS-COL-WIDTH-START.
065500     PERFORM 437-SCAN-WIDTH-EDIT THRU 437-EXIT
065600         VARYING WS-COL-WIDTH-START FROM 1 BY 1
065700         UNTIL WS-COL-WIDTH-START > 4 OR
065800               WS-COL-WIDTH-EDIT (WS-COL-WIDTH-START:1)
065900                                                 NOT = SPACE.
066000
066100     STRING " char(" DELIMITED BY SIZE
066200            WS-COL-WIDTH-EDIT (WS-COL-WIDTH-START:
066300                 5 - WS-COL-WIDTH-START) DELIMITED BY SIZE
066400            ")" DELIMITED BY SIZE
066500            INTO FD-REFCTL-REC (WS-COLNAME-LEN + 1:20).
066600 430-EXIT.
066700     EXIT.
066800
066900 437-SCAN-WIDTH-EDIT.
067000     CONTINUE.
067100 437-EXIT.
067200     EXIT.
067300
067400 440-APPEND-DDL-COLUMN.
067500     MOVE 80 TO WS-COLNAME-LEN.
067600     PERFORM 115-TRIM-SCAN THRU 115-EXIT
067700         VARYING WS-COLNAME-LEN FROM 80 BY -1 UNTIL
067800         WS-COLNAME-LEN = 0 OR
067900         FD-REFDDL-REC (WS-COLNAME-LEN:1) NOT = SPACE.
068000
068100     IF CD-TYPE-IS-DATE (CD-COL-IDX)
068200         STRING CD-COL-NAME (CD-COL-IDX) DELIMITED BY SPACE
068300                " DATE" DELIMITED BY SIZE
068400                INTO FD-REFDDL-REC (WS-COLNAME-LEN + 1:40)
068500     ELSE IF CD-TYPE-IS-NUMBER (CD-COL-IDX)
068600         STRING CD-COL-NAME (CD-COL-IDX) DELIMITED BY SPACE
068700                " NUMBER" DELIMITED BY SIZE
068800                INTO FD-REFDDL-REC (WS-COLNAME-LEN + 1:40)
068900     ELSE
069000         MOVE CD-COL-MAX-LEN (CD-COL-IDX) TO WS-COL-WIDTH-EDIT
069100         MOVE 1 TO WS-COL-WIDTH-START
069200         PERFORM 437-SCAN-WIDTH-EDIT THRU 437-EXIT
069300             VARYING WS-COL-WIDTH-START FROM 1 BY 1
069400             UNTIL WS-COL-WIDTH-START > 4 OR
069500                   WS-COL-WIDTH-EDIT (WS-COL-WIDTH-START:1)
069600                                                 NOT = SPACE
069700         STRING CD-COL-NAME (CD-COL-IDX) DELIMITED BY SPACE
069800                " VARCHAR2(" DELIMITED BY SIZE
069900                WS-COL-WIDTH-EDIT (WS-COL-WIDTH-START:
070000                     5 - WS-COL-WIDTH-START) DELIMITED BY SIZE
070100                ")" DELIMITED BY SIZE
070200                INTO FD-REFDDL-REC (WS-COLNAME-LEN + 1:40).
070300
070400     IF CD-COL-IDX = CD-COLUMN-QTY
070500         MOVE 80 TO WS-COLNAME-LEN
070600         PERFORM 115-TRIM-SCAN THRU 115-EXIT
070700             VARYING WS-COLNAME-LEN FROM 80 BY -1 UNTIL
070800             WS-COLNAME-LEN = 0 OR
070900             FD-REFDDL-REC (WS-COLNAME-LEN:1) NOT = SPACE
071000         MOVE ");" TO FD-REFDDL-REC (WS-COLNAME-LEN + 1:2)
071100     ELSE
071200         MOVE 80 TO WS-COLNAME-LEN
071300         PERFORM 115-TRIM-SCAN THRU 115-EXIT
071400             VARYING WS-COLNAME-LEN FROM 80 BY -1 UNTIL
071500             WS-COLNAME-LEN = 0 OR
071600             FD-REFDDL-REC (WS-COLNAME-LEN:1) NOT = SPACE
071700         MOVE "," TO FD-REFDDL-REC (WS-COLNAME-LEN + 1:1).
071800 440-EXIT.
071900     EXIT.
072000
072100*    ONE DROP STATEMENT PER TABLE SEEN THIS RUN - WRITTEN LAST
072200*    SO THE DROP FILE NEVER NAMES A TABLE THE DDL FILE DID NOT
072300*    ALSO CREATE.
072400 900-WRITE-DROP-FILE.
072500     MOVE "900-WRITE-DROP-FILE" TO PARA-NAME.
072600     PERFORM 920-WRITE-ONE-DROP THRU 920-EXIT
072700         VARYING KT-IDX FROM 1 BY 1
072800         UNTIL KT-IDX > WS-KNOWN-TABLE-QTY.
072900 900-EXIT.
073000     EXIT.
073100
073200 920-WRITE-ONE-DROP.
073300     MOVE SPACES TO FD-REFDRP-REC.
073400     STRING "drop table " DELIMITED BY SIZE
073500            WS-KNOWN-TABLE-ENTRY (KT-IDX) DELIMITED BY SPACE
073600            ";" DELIMITED BY SIZE
073700            INTO FD-REFDRP-REC.
073800     WRITE FD-REFDRP-REC.
073900 920-EXIT.
074000     EXIT.
074100
074200 950-CLEANUP.
074300     MOVE "950-CLEANUP" TO PARA-NAME.
074400     CLOSE SHTROW-FILE, REFDAT-FILE, REFCTL-FILE, REFDDL-FILE,
074500           REFDRP-FILE, REFLOD-FILE, SYSOUT.
074600     DISPLAY "** SHEETS PROCESSED **" SHEETS-PROCESSED.
074700     DISPLAY "** ROWS READ **" ROWS-READ.
074800     DISPLAY "** ROWS WRITTEN **" ROWS-WRITTEN.
074900     DISPLAY "******** NORMAL END OF JOB REFCNV ********".
075000 950-EXIT.
075100     EXIT.
075200
075300 1000-ABEND-RTN.
075400     WRITE SYSOUT-REC FROM ABEND-REC.
075500     CLOSE SHTROW-FILE, REFDAT-FILE, REFCTL-FILE, REFDDL-FILE,
075600           REFDRP-FILE, REFLOD-FILE, SYSOUT.
075700     DISPLAY "*** ABNORMAL END OF JOB-REFCNV ***" UPON CONSOLE.
075800     MOVE 16 TO RETURN-CODE.
075900     GOBACK.
076000
076100
076200
