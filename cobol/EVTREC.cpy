000100******************************************************************
000200*    EVTREC   -  NESTED STEP EVENT-LOG RECORD
000300*    WRITTEN BY EVTLOG TO RUN-LOG FOR EVERY STEP-BEGIN AND
000400*    STEP-END CALLED BY CDMFILL, SCRPRUN AND REFCNV.
000500******************************************************************
000600 01  EVENT-LOG-REC.
000700     05  EV-DO-FLAG              PIC X(05).
000800*        'begin' OR 'end  '
000900     05  FILLER                  PIC X(01).
001000     05  EV-STEP-PATH            PIC X(20).
001100*        NESTED STEP STACK, E.G. "[1, 2]"
001200     05  EV-T-STEP               PIC X(08).
001300*        OFFSET OF THIS STEP'S START FROM THE OUTERMOST START
001400     05  EV-ELAPSED-START        PIC X(19).
001500*        STEP START TIMESTAMP
001600     05  EV-ELAPSED-DUR          PIC X(08).
001700*        DURATION H:MM:SS, END RECORDS ONLY
001800     05  EV-ELAPSED-US           PIC 9(12).
001900*        DURATION IN MICROSECONDS, END RECORDS ONLY
002000     05  EV-MESSAGE              PIC X(60).
002100*        BEGIN RECORDS END "...", END RECORDS END "."
