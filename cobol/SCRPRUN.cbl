000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCRPRUN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/09/87.
000700 DATE-COMPILED. 05/09/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MAINTENANCE LOG
001100*    DATE      INIT  TICKET     DESCRIPTION
001200*    --------  ----  ---------  -----------------------------
001300*    050987    JS    CDM-0043   ORIGINAL - RUNS ONE NAMED CDM     CDM0043 
001400*                               TRANSFORMATION SCRIPT, CHASING
001500*                               ITS 'DEP' MARKERS FIRST.
001600*    091298    JS    CDM-0079   Y2K REVIEW - COMPLETION RECORD    CDM0079 
001700*                               NOW CARRIES THE FULL RUN DATE.
001800*    031600    JS    CDM-0091   CYCLE GUARD ADDED - SCRPRUN WAS   CDM0091 
001900*                               LOOPING FOREVER ON A BAD PAIR OF
002000*                               SCRIPTS THAT DEPENDED ON EACH
002100*                               OTHER.
002200*    042501    RDW   CDM-0116   STACK DEPTH RAISED FROM 6 TO 10 - CDM0116 
002300*                               THE I2B2-CRC-DESIGN CHAIN WAS
002400*                               OVERFLOWING IT.
002500*    071403    RDW   CDM-0133   EVTLOG CALLS ADDED AROUND EACH    CDM0133 
002600*                               SCRIPT RUN FOR THE OVERNIGHT
002700*                               TIMING LOG.
002800*    101606    MPK   CDM-0161   UNKNOWN-SCRIPT ABEND MESSAGE NOW  CDM0161 
002900*                               NAMES THE OFFENDING SCRIPT.
003000*    082009    MPK   CDM-0180   MOVED WS-RUN-DATE AND MORE-       CDM0180
003100*                               SCRTXT-SW BACK OUT TO STANDALONE
003200*                               77-LEVELS TO MATCH HOUSE STYLE -
003300*                               THE UNUSED YYYY/MM/DD BREAKOUT
003400*                               FIELDS WERE DROPPED.
003500*    082109    MPK   CDM-0183   SYSOUT-REC WIDENED TO 130 TO      CDM0183 
003600*                               MATCH ABNDREC'S NEW SHEET/ROW
003700*                               FIELDS, ADDED FOR A REFCNV
003800*                               DIAGNOSTIC - NO CHANGE HERE
003900*                               BEYOND THE RECORD WIDTH.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT SCRTXT-FILE
005500     ASSIGN TO UT-S-SCRTXT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT RUNLOG-FILE
006000     ASSIGN TO UT-S-RUNLOG
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400****** SOURCE SCRIPT TEXT - ONE STATEMENT PER RECORD, TAGGED
007500****** WITH THE OWNING SCRIPT NAME.  THE STATEMENT SPLIT ON
007600****** ';' + NEWLINE IS DONE BY THE JCL STEP THAT BUILDS THIS
007700****** FILE FROM THE RAW SCRIPT LIBRARY - SCRPRUN SEES ONE
007800****** TRIMMED STATEMENT PER RECORD, NOT THE RAW SCRIPT TEXT.
007900 FD  SCRTXT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 108 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS FD-SCRTXT-REC.
008500 01  FD-SCRTXT-REC               PIC X(108).
008600
008700****** RUN LOG - ECHOES EACH STATEMENT AS IT IS RUN, A
008800****** BEGIN/END PAIR PER SCRIPT, AND A COMPLETION MARKER
008900 FD  RUNLOG-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 114 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS FD-RUNLOG-REC.
009500 01  FD-RUNLOG-REC               PIC X(114).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                  PIC X(2).
010100         88 CODE-READ     VALUE SPACES.
010200         88 NO-MORE-SCRTXT VALUE "10".
010300     05  OFCODE                  PIC X(2).
010400         88 CODE-WRITE    VALUE SPACES.
010500
010600 COPY SCRSTMT.
010700
010800****** THE SEVEN SCRIPT NAMES THIS SHOP KNOWS ABOUT - LOADED
010900****** ONCE AT HOUSEKEEPING, REDEFINED AS A TABLE SO 080-FIND-
011000****** SCRIPT-INDEX CAN SEARCH IT BY SUBSCRIPT
011100 01  WS-KNOWN-NAMES-INIT.
011200     05  FILLER  PIC X(24) VALUE "CMS-CCW-SPEC".
011300     05  FILLER  PIC X(24) VALUE "CMS-DEM-DSTATS".
011400     05  FILLER  PIC X(24) VALUE "CMS-DEM-LOAD".
011500     05  FILLER  PIC X(24) VALUE "CMS-DEM-TXFORM".
011600     05  FILLER  PIC X(24) VALUE "CMS-PATIENT-MAPPING".
011700     05  FILLER  PIC X(24) VALUE "GROUSE-PROJECT".
011800     05  FILLER  PIC X(24) VALUE "I2B2-CRC-DESIGN".
011900 01  WS-KNOWN-NAMES REDEFINES WS-KNOWN-NAMES-INIT.
012000     05  KS-NAME-TBL OCCURS 7 TIMES           PIC X(24).
012100
012200 01  WS-SCRIPT-STATE-TABLE.
012300     05  KS-ENTRY OCCURS 7 TIMES.
012400         10  KS-DONE-SW              PIC X(01) VALUE "N".
012500             88 KS-IS-DONE           VALUE "Y".
012600         10  KS-STMT-QTY             PIC 9(04) COMP VALUE ZERO.
012700         10  KS-STMT-ENTRY OCCURS 40 TIMES.
012800             15  KS-STMT-TEXT        PIC X(80).
012900
013000 01  WS-DFS-STACK.
013100     05  WS-DFS-FRAME OCCURS 10 TIMES.
013200         10  DFS-SCRIPT-SUB          PIC 9(02) COMP.
013300         10  DFS-STMT-PTR            PIC 9(04) COMP.
013400 01  WS-DFS-TOP                      PIC 9(02) COMP VALUE ZERO.
013500
013600 01  WS-SCAN-FIELDS.
013700     05  WS-STMT-TEXT-WORK           PIC X(80).
013800     05  WS-STMT-TEXT-CHARS REDEFINES WS-STMT-TEXT-WORK
013900                                      PIC X(01) OCCURS 80 TIMES.
014000     05  WS-SCAN-POS                 PIC 9(04) COMP.
014100     05  WS-NAME-END-POS             PIC 9(04) COMP.
014200     05  WS-MARKER-FOUND-SW          PIC X(01) VALUE "N".
014300         88 DEP-MARKER-FOUND         VALUE "Y".
014400     05  WS-DEP-NAME-WORK            PIC X(24).
014500 01  WS-DEP-MARKER                   PIC X(15)
014600                            VALUE "where 'dep' = '".
014700
014800 01  WS-LOOKUP-NAME                  PIC X(24).
014900 01  KS-SUB                          PIC 9(02) COMP.
015000 01  KS-FOUND-SUB                    PIC 9(02) COMP.
015100 01  WS-ALREADY-STACKED-SW           PIC X(01) VALUE "N".
015200     88 DEP-ALREADY-STACKED       VALUE "Y".
015300 01  WS-REQUESTED-SCRIPT             PIC X(24).
015400
015500 77  WS-RUN-DATE                     PIC 9(08).
015600*        TODAY'S DATE, STAMPED INTO THE RUNLOG COMPLETION ROW
015700*        FOR EACH SCRIPT - SEE 250-EXECUTE-SCRIPT
015800
015900 01  WS-RUNLOG-OUT-REC.
016000     05  RL-SCRIPT-NAME-O            PIC X(24).
016100     05  FILLER                      PIC X(01) VALUE SPACE.
016200     05  RL-REC-TYPE-O               PIC X(08).
016300     05  FILLER                      PIC X(01) VALUE SPACE.
016400     05  RL-TEXT-O                   PIC X(80).
016500 01  WS-RUNLOG-DUMP-VIEW REDEFINES WS-RUNLOG-OUT-REC
016600                                 PIC X(114).
016700*        RAW CHARACTER VIEW OF THE RUNLOG OUTPUT RECORD -
016800*        DSECT-STYLE DUMP AID, SAME IDEA AS THE ONE IN
016900*        CDMFILL.CBL
017000
017100 77  MORE-SCRTXT-SW                  PIC X(01) VALUE SPACE.
017200     88 NO-MORE-SCRTXT-RECS       VALUE "N".
017300     88 MORE-SCRTXT-RECS          VALUE " ".
017400
017500 01  COUNTERS-AND-ACCUMULATORS.
017600     05 STATEMENTS-READ              PIC S9(7) COMP.
017700     05 STATEMENTS-RUN               PIC S9(7) COMP.
017800     05 SCRIPTS-RUN                  PIC S9(4) COMP.
017900     05 DEPS-RESOLVED                PIC S9(4) COMP.
018000     05 ROW-SUB                      PIC 9(02).
018100
018200 01  EVT-LINKAGE-AREA.
018300     05  WS-EVT-REQUEST.
018400         10  WS-EVT-FUNCTION         PIC X(05).
018500         10  WS-EVT-MESSAGE          PIC X(54).
018600         10  WS-EVT-ABNORMAL-SW      PIC X(01).
018700         10  WS-EVT-PCT-COMPLETE     PIC 9(03)V9(2) COMP-3.
018800     05  WS-EVENT-LOG-REC.
018900         COPY EVTREC.
019000     05  WS-EVT-RESULT.
019100         10  WS-EVT-RESULT-START     PIC X(19).
019200         10  WS-EVT-RESULT-DUR       PIC X(08).
019300         10  WS-EVT-RESULT-US        PIC 9(12).
019400         10  WS-EVT-RESULT-ETA       PIC X(19).
019500     05  WS-EVT-STATUS               PIC 9(04) COMP.
019600
019700 COPY ABNDREC.
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 050-LOAD-SCRIPT-TABLE THRU 050-EXIT
020200         UNTIL NO-MORE-SCRTXT-RECS.
020300     PERFORM 080-FIND-SCRIPT-INDEX THRU 080-EXIT.
020400     IF KS-FOUND-SUB = ZERO
020500         MOVE "** UNKNOWN SCRIPT REQUESTED" TO ABEND-REASON
020600         MOVE WS-REQUESTED-SCRIPT TO ACTUAL-VAL
020700         GO TO 1000-ABEND-RTN.
020800
020900     SET WS-DFS-TOP TO 1.
021000     MOVE KS-FOUND-SUB TO DFS-SCRIPT-SUB (WS-DFS-TOP).
021100     MOVE 1            TO DFS-STMT-PTR (WS-DFS-TOP).
021200
021300     PERFORM 210-PROCESS-STACK-TOP THRU 210-EXIT
021400         UNTIL WS-DFS-TOP = ZERO.
021500
021600     PERFORM 900-CLEANUP THRU 900-EXIT.
021700     MOVE ZERO TO RETURN-CODE.
021800     GOBACK.
021900
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB SCRPRUN ********".
022300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
022400     ACCEPT WS-REQUESTED-SCRIPT FROM CONSOLE.
022500
022600     OPEN INPUT SCRTXT-FILE.
022700     OPEN OUTPUT RUNLOG-FILE, SYSOUT.
022800
022900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023000     MOVE ZERO TO KS-FOUND-SUB.
023100
023200     READ SCRTXT-FILE INTO SCRIPT-STMT-REC
023300         AT END
023400           MOVE "N" TO MORE-SCRTXT-SW
023500           GO TO 000-EXIT
023600     END-READ.
023700     MOVE " " TO MORE-SCRTXT-SW.
023800     ADD 1 TO STATEMENTS-READ.
023900 000-EXIT.
024000     EXIT.
024100
024200*    LOADS EVERY STATEMENT RECORD INTO THE MATCHING KNOWN-
024300*    SCRIPT'S TABLE.  A RECORD FOR A SCRIPT WE DO NOT KNOW IS
024400*    AN ABEND - A BAD FILE-BUILD STEP UPSTREAM, NOT A USER
024500*    MISTAKE, SO WE STOP THE RUN RATHER THAN SKIP THE RECORD.
024600 050-LOAD-SCRIPT-TABLE.
024700     MOVE "050-LOAD-SCRIPT-TABLE" TO PARA-NAME.
024800     MOVE SS-SCRIPT-NAME TO WS-LOOKUP-NAME.
024900     PERFORM 080-FIND-SCRIPT-INDEX THRU 080-EXIT.
025000     IF KS-FOUND-SUB = ZERO
025100         MOVE "** UNKNOWN SCRIPT IN SCRTXT FILE" TO ABEND-REASON
025200         MOVE WS-LOOKUP-NAME TO ACTUAL-VAL
025300         GO TO 1000-ABEND-RTN.
025400
025500     IF SS-STMT-TEXT NOT = SPACES
025600         ADD 1 TO KS-STMT-QTY (KS-FOUND-SUB)
025700         MOVE SS-STMT-TEXT TO
025800             KS-STMT-TEXT (KS-FOUND-SUB, KS-STMT-QTY (KS-FOUND-SUB)).
025900
026000     READ SCRTXT-FILE INTO SCRIPT-STMT-REC
026100         AT END
026200           MOVE "N" TO MORE-SCRTXT-SW
026300           GO TO 050-EXIT
026400     END-READ.
026500     ADD 1 TO STATEMENTS-READ.
026600 050-EXIT.
026700     EXIT.
026800
026900*    LINEAR SEARCH OF THE SEVEN KNOWN-SCRIPT NAMES.  LOOKS UP
027000*    WS-LOOKUP-NAME, RETURNS THE SUBSCRIPT IN KS-FOUND-SUB OR
027100*    ZERO WHEN NOT FOUND.
027200 080-FIND-SCRIPT-INDEX.
027300     MOVE ZERO TO KS-FOUND-SUB.
027400     PERFORM 085-TEST-ONE-NAME THRU 085-EXIT
027500         VARYING KS-SUB FROM 1 BY 1
027600         UNTIL KS-SUB > 7 OR KS-FOUND-SUB NOT = ZERO.
027700 080-EXIT.
027800     EXIT.
027900
028000 085-TEST-ONE-NAME.
028100     IF KS-NAME-TBL (KS-SUB) = WS-LOOKUP-NAME
028200         MOVE KS-SUB TO KS-FOUND-SUB.
028300 085-EXIT.
028400     EXIT.
028500
028600*    ONE PASS OVER THE DFS STACK - IF THE FRAME ON TOP HAS NO
028700*    MORE STATEMENTS TO SCAN, ALL ITS DEPENDENCIES ARE ALREADY
028800*    SATISFIED, SO RUN IT AND POP.  OTHERWISE SCAN ITS NEXT
028900*    STATEMENT FOR A 'DEP' MARKER.
029000 210-PROCESS-STACK-TOP.
029100     MOVE "210-PROCESS-STACK-TOP" TO PARA-NAME.
029200     IF DFS-STMT-PTR (WS-DFS-TOP) >
029300                 KS-STMT-QTY (DFS-SCRIPT-SUB (WS-DFS-TOP))
029400         PERFORM 250-EXECUTE-SCRIPT THRU 250-EXIT
029500         SUBTRACT 1 FROM WS-DFS-TOP
029600     ELSE
029700         PERFORM 220-SCAN-ONE-STATEMENT THRU 220-EXIT.
029800 210-EXIT.
029900     EXIT.
030000
030100 220-SCAN-ONE-STATEMENT.
030200     MOVE "220-SCAN-ONE-STATEMENT" TO PARA-NAME.
030300     MOVE KS-STMT-TEXT (DFS-SCRIPT-SUB (WS-DFS-TOP),
030400                        DFS-STMT-PTR (WS-DFS-TOP))
030500                        TO WS-STMT-TEXT-WORK.
030600     PERFORM 300-FIND-DEP-MARKER THRU 300-EXIT.
030700
030800     IF DEP-MARKER-FOUND
030900         PERFORM 350-EXTRACT-DEP-NAME THRU 350-EXIT
031000         MOVE WS-DEP-NAME-WORK TO WS-LOOKUP-NAME
031100         PERFORM 080-FIND-SCRIPT-INDEX THRU 080-EXIT
031200         IF KS-FOUND-SUB = ZERO
031300             MOVE "** UNKNOWN SCRIPT DEPENDENCY" TO ABEND-REASON
031400             MOVE WS-LOOKUP-NAME TO ACTUAL-VAL
031500             GO TO 1000-ABEND-RTN
031600         ELSE
031700             PERFORM 380-PUSH-DEPENDENCY THRU 380-EXIT
031800     ELSE
031900         ADD 1 TO DFS-STMT-PTR (WS-DFS-TOP).
032000 220-EXIT.
032100     EXIT.
032200
032300*    REVERSE-AND-FORWARD SCAN FOR "where 'dep' = '" - THE 390
032400*    COMPILER HERE DOES NOT CARRY A SUBSTRING-SEARCH INTRINSIC
032500*    SO THE SHOP SLIDES THE MARKER ACROSS THE STATEMENT ONE
032600*    BYTE AT A TIME.
032700 300-FIND-DEP-MARKER.
032800     MOVE "N" TO WS-MARKER-FOUND-SW.
032900     PERFORM 320-TEST-ONE-POSITION THRU 320-EXIT
033000         VARYING WS-SCAN-POS FROM 1 BY 1
033100         UNTIL WS-SCAN-POS > 66 OR DEP-MARKER-FOUND.
033200 300-EXIT.
033300     EXIT.
033400
033500 320-TEST-ONE-POSITION.
033600     IF WS-STMT-TEXT-WORK (WS-SCAN-POS:15) = WS-DEP-MARKER
033700         SET DEP-MARKER-FOUND TO TRUE.
033800 320-EXIT.
033900     EXIT.
034000
034100*    THE MATCHED POSITION IS STILL SITTING IN WS-SCAN-POS FROM
034200*    300-FIND-DEP-MARKER (THE VARYING STOPS ON THE HIT).  THE
034300*    NAME RUNS FROM THERE TO THE NEXT '.' - '<NAME>.SQL''.
034400 350-EXTRACT-DEP-NAME.
034500     MOVE SPACES TO WS-DEP-NAME-WORK.
034600     COMPUTE WS-NAME-END-POS = WS-SCAN-POS + 15.
034700     PERFORM 360-SCAN-FOR-DOT THRU 360-EXIT
034800         VARYING WS-NAME-END-POS FROM WS-NAME-END-POS BY 1
034900         UNTIL WS-NAME-END-POS > 80 OR
035000               WS-STMT-TEXT-CHARS (WS-NAME-END-POS) = ".".
035100     IF WS-NAME-END-POS > (WS-SCAN-POS + 15)
035200         MOVE WS-STMT-TEXT-WORK
035300                 (WS-SCAN-POS + 15:
035400                  WS-NAME-END-POS - (WS-SCAN-POS + 15))
035500             TO WS-DEP-NAME-WORK.
035600 350-EXIT.
035700     EXIT.
035800
035900 360-SCAN-FOR-DOT.
036000     CONTINUE.
036100 360-EXIT.
036200     EXIT.
036300
036400*    PUSHES A NEW DFS FRAME FOR A DEPENDENCY THAT IS NOT YET
036500*    DONE.  A DEPENDENCY ALREADY DONE, OR ALREADY SOMEWHERE ON
036600*    THE STACK (CYCLE), IS SKIPPED AND THE CURRENT FRAME MOVES
036700*    ON TO ITS NEXT STATEMENT.
036800 380-PUSH-DEPENDENCY.
036900     MOVE "380-PUSH-DEPENDENCY" TO PARA-NAME.
037000     IF KS-IS-DONE (KS-FOUND-SUB)
037100         ADD 1 TO DFS-STMT-PTR (WS-DFS-TOP)
037200         GO TO 380-EXIT.
037300
037400     MOVE "N" TO WS-ALREADY-STACKED-SW.
037500     PERFORM 385-TEST-ALREADY-STACKED THRU 385-EXIT
037600         VARYING KS-SUB FROM 1 BY 1
037700         UNTIL KS-SUB > WS-DFS-TOP OR DEP-ALREADY-STACKED.
037800     IF DEP-ALREADY-STACKED
037900         ADD 1 TO DFS-STMT-PTR (WS-DFS-TOP)
038000         GO TO 380-EXIT.
038100
038200     IF WS-DFS-TOP = 10
038300         MOVE "** DEPENDENCY STACK OVERFLOW" TO ABEND-REASON
038400         GO TO 1000-ABEND-RTN.
038500
038600     ADD 1 TO WS-DFS-TOP.
038700     MOVE KS-FOUND-SUB TO DFS-SCRIPT-SUB (WS-DFS-TOP).
038800     MOVE 1            TO DFS-STMT-PTR (WS-DFS-TOP).
038900     ADD 1 TO DEPS-RESOLVED.
039000 380-EXIT.
039100     EXIT.
039200
039300 385-TEST-ALREADY-STACKED.
039400     IF DFS-SCRIPT-SUB (KS-SUB) = KS-FOUND-SUB
039500         SET DEP-ALREADY-STACKED TO TRUE.
039600 385-EXIT.
039700     EXIT.
039800
039900*    RUNS EVERY STATEMENT OF THE SCRIPT ON TOP OF THE STACK,
040000*    MARKS IT DONE, AND WRITES ITS COMPLETION RECORD - ALL ITS
040100*    DEPENDENCIES ARE ALREADY SATISFIED BY THE TIME WE GET HERE
040200 250-EXECUTE-SCRIPT.
040300     MOVE "250-EXECUTE-SCRIPT" TO PARA-NAME.
040400     IF KS-IS-DONE (DFS-SCRIPT-SUB (WS-DFS-TOP))
040500         GO TO 250-EXIT.
040600
040700     MOVE "BEGIN" TO WS-EVT-FUNCTION.
040800     MOVE KS-NAME-TBL (DFS-SCRIPT-SUB (WS-DFS-TOP))
040900         TO WS-EVT-MESSAGE.
041000     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
041100                          WS-EVT-RESULT, WS-EVT-STATUS.
041200
041300     MOVE KS-NAME-TBL (DFS-SCRIPT-SUB (WS-DFS-TOP))
041400         TO RL-SCRIPT-NAME-O.
041500     MOVE "BEGIN"    TO RL-REC-TYPE-O.
041600     MOVE SPACES     TO RL-TEXT-O.
041700     WRITE FD-RUNLOG-REC FROM WS-RUNLOG-OUT-REC.
041800
041900     MOVE 1 TO ROW-SUB.
042000     PERFORM 255-RUN-ONE-STATEMENT THRU 255-EXIT
042100         VARYING ROW-SUB FROM 1 BY 1
042200         UNTIL ROW-SUB > KS-STMT-QTY (DFS-SCRIPT-SUB (WS-DFS-TOP)).
042300
042400     SET KS-IS-DONE (DFS-SCRIPT-SUB (WS-DFS-TOP)) TO TRUE.
042500     MOVE KS-NAME-TBL (DFS-SCRIPT-SUB (WS-DFS-TOP))
042600         TO RL-SCRIPT-NAME-O.
042700     MOVE "DONE"     TO RL-REC-TYPE-O.
042800     MOVE SPACES     TO RL-TEXT-O.
042900     MOVE WS-RUN-DATE TO RL-TEXT-O (1:8).
043000     WRITE FD-RUNLOG-REC FROM WS-RUNLOG-OUT-REC.
043100
043200     MOVE "END  " TO WS-EVT-FUNCTION.
043300     MOVE SPACE TO WS-EVT-ABNORMAL-SW.
043400     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
043500                          WS-EVT-RESULT, WS-EVT-STATUS.
043600
043700     ADD 1 TO SCRIPTS-RUN.
043800 250-EXIT.
043900     EXIT.
044000
044100 255-RUN-ONE-STATEMENT.
044200     MOVE KS-NAME-TBL (DFS-SCRIPT-SUB (WS-DFS-TOP))
044300         TO RL-SCRIPT-NAME-O.
044400     MOVE "STMT"  TO RL-REC-TYPE-O.
044500     MOVE KS-STMT-TEXT (DFS-SCRIPT-SUB (WS-DFS-TOP), ROW-SUB)
044600         TO RL-TEXT-O.
044700     WRITE FD-RUNLOG-REC FROM WS-RUNLOG-OUT-REC.
044800     ADD 1 TO STATEMENTS-RUN.
044900 255-EXIT.
045000     EXIT.
045100
045200 900-CLEANUP.
045300     MOVE "900-CLEANUP" TO PARA-NAME.
045400     CLOSE SCRTXT-FILE, RUNLOG-FILE, SYSOUT.
045500     DISPLAY "** STATEMENTS READ **" STATEMENTS-READ.
045600     DISPLAY "** STATEMENTS RUN **" STATEMENTS-RUN.
045700     DISPLAY "** SCRIPTS RUN **" SCRIPTS-RUN.
045800     DISPLAY "** DEPENDENCIES RESOLVED **" DEPS-RESOLVED.
045900     DISPLAY "******** NORMAL END OF JOB SCRPRUN ********".
046000 900-EXIT.
046100     EXIT.
046200
046300 1000-ABEND-RTN.
046400     WRITE SYSOUT-REC FROM ABEND-REC.
046500     CLOSE SCRTXT-FILE, RUNLOG-FILE, SYSOUT.
046600     DISPLAY "*** ABNORMAL END OF JOB-SCRPRUN ***" UPON CONSOLE.
046700     MOVE 16 TO RETURN-CODE.
046800     GOBACK.
046900
047000
047100
