000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CDMFILL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/87.
000700 DATE-COMPILED. 03/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    MAINTENANCE LOG
001100*    DATE      INIT  TICKET     DESCRIPTION
001200*    --------  ----  ---------  -----------------------------
001300*    031487    JS    CDM-0040   ORIGINAL - NIGHTLY TABLE-FILL     CDM0040 
001400*                               DRIVER.  CLEARS EACH CDM TABLE,
001500*                               COPIES THE STAR-SCHEMA SOURCE
001600*                               VIEW IN PATIENT-NUMBER GROUPS,
001700*                               STAMPS HARVEST.
001800*    072289    JS    CDM-0049   DEFAULT GROUP-QTY RAISED FROM 4   CDM0049 
001900*                               TO 6 - THE DEMOGRAPHIC VIEW WAS
002000*                               TIMING OUT IN FOUR CHUNKS.
002100*    091298    JS    CDM-0078   Y2K - REFRESH-DATE STAMPED AS     CDM0078 
002200*                               A FULL YYYYMMDD.  OLD YYMMDD
002300*                               STAMP REMOVED FROM HARVEST.
002400*    042501    RDW   CDM-0115   COMPLETION CHECK NOW RE-READS     CDM0115 
002500*                               HARVEST EVERY TABLE INSTEAD OF
002600*                               ONCE AT HOUSEKEEPING - A RERUN
002700*                               THAT ABENDED MID-TABLE WAS
002800*                               RE-CLEARING A FINISHED TABLE.
002900*    071403    RDW   CDM-0132   ADDED EVTLOG CALLS AROUND THE     CDM0132 
003000*                               CLEAR/GROUP/STAMP STEPS FOR THE
003100*                               OPERATOR'S OVERNIGHT TIMING LOG.
003200*    101606    MPK   CDM-0160   LAST GROUP NOW ABSORBS THE        CDM0160 
003300*                               REMAINDER OF THE PATIENT RANGE
003400*                               INSTEAD OF DROPPING IT - GROUP 6
003500*                               WAS MISSING THE TOP 3 PATIENTS
003600*                               WHEN (MAX-MIN+1) DID NOT DIVIDE
003700*                               EVENLY BY GROUP-QTY.
003800*    031609    MPK   CDM-0171   ADDED A TRACE UPSI SWITCH AND A   CDM0171 
003900*                               CONTROL-ROW REDEFINES OVER THE
004000*                               TGTTBL OUTPUT LAYOUT SO THE
004100*                               CLEAR-MARKER ROW NO LONGER
004200*                               BORROWS THE DATA FIELDS.
004300*    082009    MPK   CDM-0179   MOVED WS-RUN-DATE AND THE EOF     CDM0179 
004400*                               SWITCHES BACK OUT TO STANDALONE
004500*                               77-LEVELS TO MATCH HOUSE STYLE -
004600*                               THE RUN-DATE BREAKOUT FIELDS WERE
004700*                               DROPPED, TRACE NOW READS THE
004800*                               DATE BY REFERENCE MODIFICATION.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600     UPSI-0 ON TRACE-SW-ON.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CDMRPT
006100     ASSIGN TO UT-S-CDMRPT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT FILLCTL-FILE
006500     ASSIGN TO UT-S-FILLCTL
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT SRCVIEW-FILE
007000     ASSIGN TO UT-S-SRCVIEW
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS SFCODE.
007300
007400     SELECT TGTTBL-FILE
007500     ASSIGN TO UT-S-TGTTBL
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS TFCODE.
007800
007900     SELECT HARVEST-FILE
008000            ASSIGN       TO HARVEST
008100            ORGANIZATION IS SEQUENTIAL
008200            ACCESS MODE  IS SEQUENTIAL
008300            FILE STATUS  IS HFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  CDMRPT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CDMRPT-REC.
009300 01  CDMRPT-REC  PIC X(132).
009400
009500****** DRIVER FILE - ONE RECORD PER TARGET CDM TABLE
009600****** (DEMOGRAPHIC, ENCOUNTER, DIAGNOSIS, PROCEDURES,
009700****** DISPENSING) - READ SEQUENTIALLY, TOP TO BOTTOM
009800 FD  FILLCTL-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 58 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FD-FILLCTL-REC.
010400 01  FD-FILLCTL-REC              PIC X(58).
010500
010600****** STAR-SCHEMA SOURCE VIEW - PATIENT ROWS IN NO GUARANTEED
010700****** ORDER, SELECTED BY PATID RANGE AS EACH GROUP IS RUN
010800 FD  SRCVIEW-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 72 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-SRCVIEW-REC.
011400 01  FD-SRCVIEW-REC              PIC X(72).
011500
011600****** CDM TARGET TABLE LOAD FILE - ROWS TAGGED WITH THE
011700****** TABLE NAME THEY BELONG TO.  ONE SPOOL FILE CARRIES ALL
011800****** FIVE TARGET TABLES SO THE NIGHTLY LOADER STEP ONLY HAS
011900****** TO SORT AND BULK-LOAD ONE DATA SET INSTEAD OF FIVE
012000 FD  TGTTBL-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 89 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS FD-TGTTBL-REC.
012600 01  FD-TGTTBL-REC               PIC X(89).
012700
012800****** SINGLE-ROW CONTROL FILE - REWRITTEN IN PLACE WHEN A
012900****** TABLE COMPLETES.  OPENED I-O, READ ONCE, REWRITTEN.
013000 FD  HARVEST-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 42 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS FD-HARVEST-REC.
013600 01  FD-HARVEST-REC              PIC X(42).
013700
013800 WORKING-STORAGE SECTION.
013900
014000 01  FILE-STATUS-CODES.
014100     05  IFCODE                  PIC X(2).
014200         88 CODE-READ     VALUE SPACES.
014300         88 NO-MORE-FILLCTL  VALUE "10".
014400     05  SFCODE                  PIC X(2).
014500         88 CODE-READ-SRC  VALUE SPACES.
014600         88 NO-MORE-SRCVIEW VALUE "10".
014700     05  TFCODE                  PIC X(2).
014800         88 CODE-WRITE    VALUE SPACES.
014900     05  HFCODE                  PIC X(2).
015000         88 CODE-WRITE-HV  VALUE SPACES.
015100         88 NO-HARVEST-ROW VALUE "10".
015200
015300 COPY FILLCTL.
015400 COPY PATGRP.
015500 COPY SRCVIEW.
015600 COPY HARVEST.
015700
015800 01  WS-TGTTBL-OUT-REC.
015900     05  TGT-TABLE-NAME          PIC X(18).
016000     05  FILLER                  PIC X(01).
016100     05  TGT-PATID               PIC 9(09).
016200     05  FILLER                  PIC X(01).
016300     05  TGT-ROW-DATA            PIC X(60).
016400
016500*        CONTROL-ROW VIEW OF THE SAME LAYOUT, USED ONLY WHEN
016600*        210-CLEAR-TARGET-TABLE DROPS ITS TAGGED MARKER ROW -
016700*        SAME IDEA AS THE BY-NAME VIEW OVER HARVEST-REC
016800 01  WS-TGTTBL-CTL-VIEW REDEFINES WS-TGTTBL-OUT-REC.
016900     05  CTL-TABLE-NAME          PIC X(18).
017000     05  FILLER                  PIC X(10).
017100     05  CTL-TAG-TEXT            PIC X(60).
017200
017300 01  WS-TGTTBL-DUMP-VIEW REDEFINES WS-TGTTBL-OUT-REC
017400                                 PIC X(80).
017500*        RAW CHARACTER VIEW OF THE OUTPUT RECORD - DSECT-STYLE
017600*        DUMP AID FOR THE OVERNIGHT ABEND-DUMP UTILITY, SAME
017700*        IDEA AS THE ONE IN P2SIZE.CBL
017800
017900 77  MORE-FILLCTL-SW             PIC X(01) VALUE SPACE.
018000     88 NO-MORE-TABLES        VALUE "N".
018100     88 MORE-TABLES           VALUE " ".
018200 01  MORE-SRCVIEW-SW             PIC X(01) VALUE SPACE.
018300     88 NO-MORE-SRC-ROWS      VALUE "N".
018400     88 MORE-SRC-ROWS         VALUE " ".
018500 01  TABLE-ALREADY-DONE-SW       PIC X(01) VALUE SPACE.
018600     88 TABLE-IS-DONE         VALUE "Y".
018700     88 TABLE-NOT-DONE        VALUE "N".
018800
018900 77  WS-RUN-DATE                 PIC 9(08).
019000*        TODAY'S DATE, STAMPED INTO HARVEST AND THE CDMRPT
019100*        HEADER - TRACE DISPLAY IN 950-CLEANUP READS IT BY
019200*        REFERENCE MODIFICATION, NO BREAKOUT FIELDS NEEDED
019300
019400 01  COUNTERS-AND-ACCUMULATORS.
019500     05 TABLES-READ              PIC S9(4) COMP.
019600     05 TABLES-PROCESSED         PIC S9(4) COMP.
019700     05 TABLES-SKIPPED           PIC S9(4) COMP.
019800     05 TBL-SUB                  PIC 9(02) VALUE ZERO.
019900     05 GRAND-TOTAL-ROWS         PIC S9(9) COMP.
020000     05 ROWS-THIS-TABLE          PIC S9(7) COMP.
020100     05 ROWS-THIS-TABLE-D REDEFINES ROWS-THIS-TABLE
020200                                 PIC S9(7).
020300*        TRACE-ONLY DISPLAY VIEW OF ROWS-THIS-TABLE - UPSI-0 ON
020400*        TO SEE EACH TABLE'S ROW COUNT AS IT FINISHES, SEE
020500*        200-PROCESS-TABLE
020600     05 ROWS-THIS-GROUP          PIC S9(7) COMP.
020700     05 GROUPS-THIS-TABLE        PIC S9(4) COMP.
020800     05 WS-RANGE-WIDTH           PIC S9(9) COMP.
020900     05 WS-RANGE-REMAINDER       PIC S9(9) COMP.
021000     05 WS-PATID-MIN             PIC 9(09) VALUE 1.
021100     05 WS-PATID-MAX             PIC 9(09) VALUE 500000000.
021200*        POPULATION BOUNDS - SHOP HARD-CODES THESE UNTIL THE
021300*        UPSTREAM DBA GIVES US A PATIENT-COUNT VIEW TO READ
021400     05 GRAND-TOTAL-ROWS-D       PIC S9(9) VALUE ZERO.
021500*        DISPLAY-EDITED VIEW OF GRAND-TOTAL-ROWS, REWRITTEN
021600*        FROM THE COMP FIELD JUST BEFORE THE TRACE DISPLAY -
021700*        SEE 950-CLEANUP
021800
021900 01  WS-CDMRPT-HDR-REC.
022000     05  FILLER                  PIC X(01) VALUE SPACE.
022100     05  FILLER                  PIC X(40) VALUE
022200         "CDM NIGHTLY LOAD - TABLE-FILL CONTROL RPT".
022300     05  FILLER                  PIC X(30) VALUE SPACES.
022400     05  FILLER                  PIC X(12) VALUE "RUN DATE:".
022500     05  HDR-RUN-DATE-O          PIC 9(8).
022600     05  FILLER                  PIC X(41) VALUE SPACES.
022700
022800 01  WS-CDMRPT-COLM-HDR.
022900     05  FILLER            PIC X(20) VALUE "TABLE NAME".
023000     05  FILLER            PIC X(10) VALUE "GROUPS".
023100     05  FILLER            PIC X(14) VALUE "ROWS INSERTED".
023200     05  FILLER            PIC X(12) VALUE "REFRESH DTE".
023300     05  FILLER            PIC X(76) VALUE SPACES.
023400
023500 01  WS-CDMRPT-DETAIL-REC.
023600     05  DTL-TABLE-NAME-O        PIC X(18).
023700     05  FILLER                  PIC X(02) VALUE SPACES.
023800     05  DTL-GROUPS-O            PIC ZZZ9.
023900     05  FILLER                  PIC X(06) VALUE SPACES.
024000     05  DTL-ROWS-O              PIC ZZZ,ZZZ,ZZ9.
024100     05  FILLER                  PIC X(03) VALUE SPACES.
024200     05  DTL-STATUS-O            PIC X(12).
024300     05  FILLER                  PIC X(68) VALUE SPACES.
024400
024500 01  WS-CDMRPT-TOTAL-REC.
024600     05  FILLER                  PIC X(30) VALUE
024700         "GRAND TOTAL ROWS INSERTED:".
024800     05  TOT-ROWS-O              PIC ZZZ,ZZZ,ZZ9.
024900     05  FILLER                  PIC X(93) VALUE SPACES.
025000
025100 01  WS-BLANK-LINE.
025200     05  FILLER                  PIC X(132) VALUE SPACES.
025300
025400 01  EVT-LINKAGE-AREA.
025500     05  WS-EVT-REQUEST.
025600         10  WS-EVT-FUNCTION         PIC X(05).
025700         10  WS-EVT-MESSAGE          PIC X(54).
025800         10  WS-EVT-ABNORMAL-SW      PIC X(01).
025900         10  WS-EVT-PCT-COMPLETE     PIC 9(03)V9(2) COMP-3.
026000     05  WS-EVENT-LOG-REC.
026100         COPY EVTREC.
026200     05  WS-EVT-RESULT.
026300         10  WS-EVT-RESULT-START     PIC X(19).
026400         10  WS-EVT-RESULT-DUR       PIC X(08).
026500         10  WS-EVT-RESULT-US        PIC 9(12).
026600         10  WS-EVT-RESULT-ETA       PIC X(19).
026700     05  WS-EVT-STATUS               PIC 9(04) COMP.
026800
026900 COPY ABNDREC.
027000
027100 PROCEDURE DIVISION.
027200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027300     PERFORM 100-MAINLINE THRU 100-EXIT
027400             UNTIL NO-MORE-TABLES.
027500     PERFORM 900-PRODUCE-REPORT THRU 900-EXIT.
027600     PERFORM 950-CLEANUP THRU 950-EXIT.
027700     MOVE ZERO TO RETURN-CODE.
027800     GOBACK.
027900
028000 000-HOUSEKEEPING.
028100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028200     DISPLAY "******** BEGIN JOB CDMFILL ********".
028300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
028400     OPEN INPUT FILLCTL-FILE.
028500     OPEN INPUT SRCVIEW-FILE.
028600     OPEN OUTPUT TGTTBL-FILE.
028700     OPEN I-O HARVEST-FILE.
028800     OPEN OUTPUT CDMRPT.
028900
029000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029100     MOVE 1          TO WS-PATID-MIN.
029200     MOVE 500000000  TO WS-PATID-MAX.
029300
029400     READ HARVEST-FILE INTO HARVEST-REC
029500         AT END
029600           MOVE "** HARVEST FILE IS EMPTY" TO ABEND-REASON
029700           GO TO 1000-ABEND-RTN
029800     END-READ.
029900
030000     MOVE "BEGIN" TO WS-EVT-FUNCTION.
030100     MOVE "CDMFILL NIGHTLY TABLE-FILL RUN" TO WS-EVT-MESSAGE.
030200     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
030300                          WS-EVT-RESULT, WS-EVT-STATUS.
030400
030500     READ FILLCTL-FILE INTO FILL-CONTROL-REC
030600         AT END
030700           MOVE "N" TO MORE-FILLCTL-SW
030800           GO TO 000-EXIT
030900     END-READ.
031000     MOVE " " TO MORE-FILLCTL-SW.
031100     ADD 1 TO TABLES-READ.
031200     ADD 1 TO TBL-SUB.
031300 000-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     PERFORM 150-CHECK-COMPLETION THRU 150-EXIT.
031900
032000     IF TABLE-NOT-DONE
032100         PERFORM 200-PROCESS-TABLE THRU 200-EXIT
032200         ADD 1 TO TABLES-PROCESSED
032300     ELSE
032400         ADD 1 TO TABLES-SKIPPED
032500         MOVE "SKIPPED"    TO DTL-STATUS-O.
032600
032700     PERFORM 260-APPEND-DETAIL-LINE THRU 260-EXIT.
032800
032900     READ FILLCTL-FILE INTO FILL-CONTROL-REC
033000         AT END
033100           MOVE "N" TO MORE-FILLCTL-SW
033200           GO TO 100-EXIT
033300     END-READ.
033400     ADD 1 TO TABLES-READ.
033500     ADD 1 TO TBL-SUB.
033600 100-EXIT.
033700     EXIT.
033800
033900 150-CHECK-COMPLETION.
034000     MOVE "150-CHECK-COMPLETION" TO PARA-NAME.
034100*        A TABLE IS DONE WHEN ITS REFRESH-DATE IN HARVEST IS
034200*        NOT SPACES - RERUN-SAFE, A DONE TABLE IS NOT TOUCHED
034300     IF HV-REFRESH-DATE-TBL (TBL-SUB) = SPACES
034400         SET TABLE-NOT-DONE TO TRUE
034500     ELSE
034600         SET TABLE-IS-DONE TO TRUE
034700         MOVE HV-REFRESH-DATE-TBL (TBL-SUB) TO DTL-STATUS-O.
034800 150-EXIT.
034900     EXIT.
035000
035100 200-PROCESS-TABLE.
035200     MOVE "200-PROCESS-TABLE" TO PARA-NAME.
035300*        FIXED ORDER - CLEAR, THEN GROUPS ASCENDING, THEN
035400*        STAMP HARVEST - THE CLEAR IS COMMITTED BEFORE ANY
035500*        GROUP IS INSERTED
035600     MOVE "BEGIN" TO WS-EVT-FUNCTION.
035700     MOVE FC-TABLE-NAME TO WS-EVT-MESSAGE.
035800     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
035900                          WS-EVT-RESULT, WS-EVT-STATUS.
036000
036100     PERFORM 210-CLEAR-TARGET-TABLE THRU 210-EXIT.
036200     PERFORM 225-COMPUTE-PATIENT-GROUPS THRU 225-EXIT.
036300     MOVE ZERO TO ROWS-THIS-TABLE.
036400     MOVE ZERO TO GROUPS-THIS-TABLE.
036500     PERFORM 250-COPY-ONE-GROUP THRU 250-EXIT
036600         VARYING PG-GROUP-NUM FROM 1 BY 1
036700         UNTIL PG-GROUP-NUM > PG-GROUP-QTY.
036800     PERFORM 280-STAMP-HARVEST THRU 280-EXIT.
036900
037000     MOVE "END  " TO WS-EVT-FUNCTION.
037100     MOVE SPACE TO WS-EVT-ABNORMAL-SW.
037200     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
037300                          WS-EVT-RESULT, WS-EVT-STATUS.
037400
037500     ADD ROWS-THIS-TABLE TO GRAND-TOTAL-ROWS.
037600     MOVE ROWS-THIS-TABLE  TO DTL-ROWS-O.
037700     MOVE GROUPS-THIS-TABLE TO DTL-GROUPS-O.
037800     IF TRACE-SW-ON
037900         DISPLAY "CDMFILL TRACE - " FC-TABLE-NAME
038000                 " ROWS=" ROWS-THIS-TABLE-D.
038100 200-EXIT.
038200     EXIT.
038300
038400 210-CLEAR-TARGET-TABLE.
038500     MOVE "210-CLEAR-TARGET-TABLE" TO PARA-NAME.
038600*        TRUNCATE-EQUIVALENT.  SINCE TGTTBL-FILE IS A SPOOL
038700*        FILE AND NOT A LIVE TABLE, "CLEARING" THE TABLE MEANS
038800*        DROPPING A TAGGED CONTROL ROW SO THE DOWNSTREAM BULK
038900*        LOADER KNOWS TO REPLACE RATHER THAN APPEND THIS
039000*        TABLE'S ROWS
039100     MOVE SPACES          TO WS-TGTTBL-OUT-REC.
039200     MOVE FC-TABLE-NAME   TO CTL-TABLE-NAME.
039300     MOVE "** TABLE CLEARED **" TO CTL-TAG-TEXT.
039400     WRITE FD-TGTTBL-REC FROM WS-TGTTBL-OUT-REC.
039500 210-EXIT.
039600     EXIT.
039700
039800 225-COMPUTE-PATIENT-GROUPS.
039900     MOVE "225-COMPUTE-PATIENT-GROUPS" TO PARA-NAME.
040000*        Q CONTIGUOUS RANGES COVERING [MIN,MAX] - WIDTH =
040100*        (MAX-MIN+1)/Q, LAST RANGE ABSORBS THE REMAINDER SO
040200*        THE RANGES NEVER OVERLAP AND ALWAYS COVER EVERYONE
040300     MOVE 6 TO PG-GROUP-QTY.
040400     DIVIDE WS-PATID-MAX BY PG-GROUP-QTY GIVING WS-RANGE-WIDTH.
040500     COMPUTE WS-RANGE-WIDTH =
040600         (WS-PATID-MAX - WS-PATID-MIN + 1) / PG-GROUP-QTY.
040700     COMPUTE WS-RANGE-REMAINDER =
040800         (WS-PATID-MAX - WS-PATID-MIN + 1) -
040900         (WS-RANGE-WIDTH * PG-GROUP-QTY).
041000 225-EXIT.
041100     EXIT.
041200
041300 250-COPY-ONE-GROUP.
041400     MOVE "250-COPY-ONE-GROUP" TO PARA-NAME.
041500     COMPUTE PG-PATID-LO =
041600         WS-PATID-MIN + ((PG-GROUP-NUM - 1) * WS-RANGE-WIDTH).
041700     IF PG-GROUP-NUM = PG-GROUP-QTY
041800         COMPUTE PG-PATID-HI = WS-PATID-MAX
041900     ELSE
042000         COMPUTE PG-PATID-HI =
042100             PG-PATID-LO + WS-RANGE-WIDTH - 1.
042200
042300     MOVE ZERO TO ROWS-THIS-GROUP.
042400     PERFORM 255-SCAN-SOURCE-VIEW THRU 255-EXIT.
042500     ADD ROWS-THIS-GROUP TO ROWS-THIS-TABLE.
042600     ADD 1 TO GROUPS-THIS-TABLE.
042700 250-EXIT.
042800     EXIT.
042900
043000 255-SCAN-SOURCE-VIEW.
043100     MOVE "255-SCAN-SOURCE-VIEW" TO PARA-NAME.
043200*        ANY-ORDER SOURCE FILE - RE-READ FROM THE TOP FOR
043300*        EVERY GROUP AND FILTER ON PATID RANGE.  MODEST
043400*        VOLUMES MAKE A FULL RE-SCAN CHEAPER THAN A SORT HERE.
043500     CLOSE SRCVIEW-FILE.
043600     OPEN INPUT SRCVIEW-FILE.
043700     SET MORE-SRC-ROWS TO TRUE.
043800
043900     READ SRCVIEW-FILE INTO SOURCE-VIEW-REC
044000         AT END
044100           SET NO-MORE-SRC-ROWS TO TRUE
044200     END-READ.
044300
044400     PERFORM 258-TEST-AND-COPY-ROW THRU 258-EXIT
044500         UNTIL NO-MORE-SRC-ROWS.
044600 255-EXIT.
044700     EXIT.
044800
044900 258-TEST-AND-COPY-ROW.
045000     IF SV-PATID NOT < PG-PATID-LO AND
045100        SV-PATID NOT > PG-PATID-HI
045200         MOVE SPACES          TO WS-TGTTBL-OUT-REC
045300         MOVE FC-TABLE-NAME   TO TGT-TABLE-NAME
045400         MOVE SV-PATID        TO TGT-PATID
045500         MOVE SV-ROW-DATA     TO TGT-ROW-DATA
045600         WRITE FD-TGTTBL-REC FROM WS-TGTTBL-OUT-REC
045700         ADD 1 TO ROWS-THIS-GROUP.
045800
045900     READ SRCVIEW-FILE INTO SOURCE-VIEW-REC
046000         AT END
046100           SET NO-MORE-SRC-ROWS TO TRUE
046200     END-READ.
046300 258-EXIT.
046400     EXIT.
046500
046600 260-APPEND-DETAIL-LINE.
046700     MOVE "260-APPEND-DETAIL-LINE" TO PARA-NAME.
046800     MOVE FC-TABLE-NAME TO DTL-TABLE-NAME-O.
046900     WRITE CDMRPT-REC FROM WS-CDMRPT-DETAIL-REC
047000         AFTER ADVANCING 1 LINE.
047100     MOVE SPACES TO WS-CDMRPT-DETAIL-REC.
047200     MOVE ZERO TO DTL-GROUPS-O, DTL-ROWS-O.
047300 260-EXIT.
047400     EXIT.
047500
047600 280-STAMP-HARVEST.
047700     MOVE "280-STAMP-HARVEST" TO PARA-NAME.
047800     MOVE WS-RUN-DATE TO HV-REFRESH-DATE-TBL (TBL-SUB).
047900     MOVE "01"        TO HV-DATAMART-CLAIMS.
048000     REWRITE FD-HARVEST-REC FROM HARVEST-REC
048100         INVALID KEY
048200           MOVE "** PROBLEM REWRITING HARVEST" TO ABEND-REASON
048300           GO TO 1000-ABEND-RTN
048400     END-REWRITE.
048500 280-EXIT.
048600     EXIT.
048700
048800 900-PRODUCE-REPORT.
048900     MOVE "900-PRODUCE-REPORT" TO PARA-NAME.
049000     MOVE WS-RUN-DATE TO HDR-RUN-DATE-O.
049100     WRITE CDMRPT-REC FROM WS-CDMRPT-HDR-REC
049200         AFTER ADVANCING NEXT-PAGE.
049300     WRITE CDMRPT-REC FROM WS-BLANK-LINE
049400         AFTER ADVANCING 1 LINE.
049500     WRITE CDMRPT-REC FROM WS-CDMRPT-COLM-HDR
049600         AFTER ADVANCING 1 LINE.
049700*        DETAIL LINES WERE ALREADY WRITTEN, ONE PER TABLE, AS
049800*        EACH TABLE FINISHED - SEE 260-APPEND-DETAIL-LINE
049900     WRITE CDMRPT-REC FROM WS-BLANK-LINE
050000         AFTER ADVANCING 1 LINE.
050100     MOVE GRAND-TOTAL-ROWS TO TOT-ROWS-O.
050200     WRITE CDMRPT-REC FROM WS-CDMRPT-TOTAL-REC
050300         AFTER ADVANCING 1 LINE.
050400 900-EXIT.
050500     EXIT.
050600
050700 950-CLEANUP.
050800     MOVE "950-CLEANUP" TO PARA-NAME.
050900     MOVE "END  " TO WS-EVT-FUNCTION.
051000     MOVE SPACE TO WS-EVT-ABNORMAL-SW.
051100     CALL "EVTLOG" USING WS-EVT-REQUEST, WS-EVENT-LOG-REC,
051200                          WS-EVT-RESULT, WS-EVT-STATUS.
051300
051400     CLOSE FILLCTL-FILE, SRCVIEW-FILE, TGTTBL-FILE,
051500           HARVEST-FILE, CDMRPT.
051600
051700     MOVE GRAND-TOTAL-ROWS TO GRAND-TOTAL-ROWS-D.
051800     IF TRACE-SW-ON
051900         DISPLAY "CDMFILL TRACE - RUN DATE CCYY=" WS-RUN-DATE (1:4)
052000                 " MM=" WS-RUN-DATE (5:2) " DD=" WS-RUN-DATE (7:2)
052100         DISPLAY "CDMFILL TRACE - GRAND TOTAL=" GRAND-TOTAL-ROWS-D.
052200
052300     DISPLAY "** TABLES READ **" TABLES-READ.
052400     DISPLAY "** TABLES PROCESSED **" TABLES-PROCESSED.
052500     DISPLAY "** TABLES ALREADY DONE **" TABLES-SKIPPED.
052600     DISPLAY "** GRAND TOTAL ROWS INSERTED **" GRAND-TOTAL-ROWS.
052700     DISPLAY "******** NORMAL END OF JOB CDMFILL ********".
052800 950-EXIT.
052900     EXIT.
053000
053100 1000-ABEND-RTN.
053200     DISPLAY ABEND-REASON UPON CONSOLE.
053300     CLOSE FILLCTL-FILE, SRCVIEW-FILE, TGTTBL-FILE,
053400           HARVEST-FILE, CDMRPT.
053500     DISPLAY "*** ABNORMAL END OF JOB-CDMFILL ***" UPON CONSOLE.
053600     MOVE 16 TO RETURN-CODE.
053700     GOBACK.


