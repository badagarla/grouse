000100******************************************************************
000200*    SCRSTMT  -  TXFORM SCRIPT STATEMENT RECORD
000300*    ONE SQL-STYLE STATEMENT BELONGING TO ONE NAMED SCRIPT.
000400*    READ SEQUENTIALLY BY SCRPRUN AND LOADED INTO THE
000500*    STATEMENT TABLE KEYED BY SCRIPT NAME.
000600******************************************************************
000700 01  SCRIPT-STMT-REC.
000800     05  SS-SCRIPT-NAME          PIC X(24).
000900*        ONE OF THE 7 KNOWN SCRIPT NAMES (SEE SCRPRUN WS-KNOWN-
001000*        SCRIPT-TABLE), WITHOUT THE .SQL SUFFIX
001100     05  SS-STMT-TEXT            PIC X(80).
001200*        ONE TRIMMED, NON-BLANK STATEMENT OF THE SCRIPT
001300     05  FILLER                  PIC X(04).
