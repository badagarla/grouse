000100******************************************************************
000200*    FILLCTL  -  CDM TABLE-FILL DRIVER RECORD
000300*    ONE RECORD PER TARGET DATA-MART TABLE.  READ SEQUENTIALLY
000400*    BY CDMFILL TO DRIVE THE NIGHTLY HARVEST OF THE CDM SIDE
000500*    FROM THE STAR-SCHEMA SOURCE VIEWS.
000600******************************************************************
000700 01  FILL-CONTROL-REC.
000800     05  FC-TABLE-NAME           PIC X(18).
000900*        TARGET DATA-MART TABLE, E.G. DEMOGRAPHIC, ENCOUNTER,
001000*        DIAGNOSIS, PROCEDURES, DISPENSING
001100     05  FC-SCRIPT-NAME          PIC X(18).
001200*        TRANSFORM SCRIPT THAT BUILDS THE SOURCE VIEW
001300     05  FC-VIEW-NAME            PIC X(20).
001400*        SOURCE VIEW NAME, E.G. PCORNET-DEMOGRAPHIC
001500     05  FILLER                  PIC X(02).
