000100******************************************************************
000200*    COLDESC  -  REF-SET COLUMN-DESCRIPTOR WORKING TABLE
000300*    ONE OCCURRENCE PER COLUMN OF THE SHEET CURRENTLY BEING
000400*    CONVERTED BY REFCNV.  REBUILT AT THE TOP OF EACH SHEET.
000500******************************************************************
000600 01  COLUMN-DESCRIPTOR-TABLE.
000700     05  CD-COLUMN-QTY           PIC 9(04) COMP.
000800     05  CD-COLUMN-ENTRY  OCCURS 20 TIMES
000900                           INDEXED BY CD-COL-IDX.
001000         10  CD-COL-NAME         PIC X(30).
001100*            HEADER TEXT, BLANKS TO UNDERSCORES, LOWER-CASED,
001200*            RESERVED WORD 'level' RENAMED TO 'levl'
001300         10  CD-COL-TYPE         PIC X(08).
001400*            SPACES UNTIL FIRST NON-NULL VALUE SEEN, THEN ONE
001500*            OF 'DATE', 'NUMBER', 'VARCHAR2'
001600         10  CD-COL-MAX-LEN      PIC 9(04) COMP.
001700*            CHARACTER COLUMNS ONLY - POWER-OF-TWO WIDTH,
001800*            MINIMUM 8 - SEE P2SIZE
001900         10  CD-COL-TYPE-FLAGS   PIC X(01).
002000             88  CD-TYPE-NOT-SET       VALUE SPACE.
002100             88  CD-TYPE-IS-DATE       VALUE "D".
002200             88  CD-TYPE-IS-NUMBER     VALUE "N".
002300             88  CD-TYPE-IS-VARCHAR2   VALUE "V".
002400         10  FILLER              PIC X(05).
